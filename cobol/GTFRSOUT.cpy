000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P14B00 06/11/1997 ACNRJR SCHED PHASE 2 - ROUTE-SCHEDULE FEED
000500*                          MODIFIED TO CORRECT RECORD LENGTH
000600*                          FROM 44 TO 60 AFTER TRIP-SEQ WAS
000700*                          WIDENED FROM 3 TO 4 DIGITS.
000800*****************************************************************
000900* SCH0044 06/11/1997 ACNRJR - SCHED PHASE 2                       SCH0044 
001000*                    - EXPAND D-RECORD ARR/DEP TIME TO S9(7)      SCH0044 
001100*                      TO CARRY THE DAY-OFFSET FROM               SCH0044 
001200*                      splitTrips4MultipleWeekDay                 SCH0044 
001300***************************************************************** SCH0044 
001400* SCH0023 14/09/1994 RHALIM - SCHED PHASE 1                       SCH0023 
001500*                    - INITIAL VERSION                            SCH0023 
001600***************************************************************** SCH0023 
001700
001800     05  GTFRSOUT-RECORD               PIC X(0060).
001900
002000*****************************************************************
002100* I-O FORMAT: GTFRSOUTR
002200* FROM FILE   ROUTE-SCHEDULES-OUT
002300* ONE ROUTE-SCHEDULE, FLATTENED INTO FIVE PHYSICAL RECORD TYPES
002400* (H/S/V/T/D) SO A HIERARCHICAL ROUTE -> VEHICLE -> TRIP ->
002500* STOP-DATA-UNIT STRUCTURE CAN RIDE A PLAIN SEQUENTIAL FILE.
002600* ALL FIVE VIEWS BELOW REDEFINE THE SAME 60-BYTE LINE - RS-BODY
002700* STARTS RIGHT AFTER THE 7-BYTE COMMON HEADER (TYPE + ROUTE ID).
002800*****************************************************************
002900
003000     05  GTFRSOUTR  REDEFINES GTFRSOUT-RECORD.
003100         06  RS-REC-TYPE               PIC X(01).
003200*                                H=ROUTE HEADER  S=STOP-LIST
003300*                                V=VEHICLE HEADER T=TRIP HEADER
003400*                                D=STOP-DATA-UNIT
003500         06  RS-ROUTE-ID               PIC 9(06).
003600*                                DENSE ROUTE ID (RS-ROUTE-ID)
003700         06  RS-BODY                   PIC X(53).
003800
003900*            RS-REC-TYPE = "H" - ONE PER SURVIVING ROUTE
004000         06  RS-H-GROUP REDEFINES RS-BODY.
004100             08  RS-H-LAYER-ID             PIC 9(01).
004200             08  RS-H-STOP-COUNT           PIC 9(04).
004300             08  RS-H-VEHICLE-COUNT        PIC 9(04).
004400             08  FILLER                    PIC X(44).
004500
004600*            RS-REC-TYPE = "S" - ONE PER STOP IN THE ROUTE
004700*            STOP LIST (RS-H-STOP-COUNT LINES FOLLOW EACH "H")
004800         06  RS-S-GROUP REDEFINES RS-BODY.
004900             08  RS-S-STOP-ID              PIC X(20).
005000             08  FILLER                    PIC X(33).
005100
005200*            RS-REC-TYPE = "V" - ONE PER VEHICLE ON THE ROUTE
005300*            (RS-H-VEHICLE-COUNT LINES FOLLOW THE "S" GROUP)
005400         06  RS-V-GROUP REDEFINES RS-BODY.
005500             08  RS-V-VEH-ID               PIC 9(06).
005600             08  RS-V-TRIP-COUNT           PIC 9(04).
005700             08  FILLER                    PIC X(43).
005800
005900*            RS-REC-TYPE = "T" - ONE PER TRIP ON THE VEHICLE
006000*            (RS-V-TRIP-COUNT LINES FOLLOW EACH "V")
006100         06  RS-T-GROUP REDEFINES RS-BODY.
006200             08  RS-T-VEH-ID               PIC 9(06).
006300             08  RS-T-TRIP-SEQ             PIC 9(04).
006400             08  RS-T-STOP-COUNT           PIC 9(04).
006500             08  FILLER                    PIC X(39).
006600
006700*            RS-REC-TYPE = "D" - ONE PER STOP VISIT ON THE TRIP
006800*            (RS-T-STOP-COUNT LINES FOLLOW EACH "T")
006900         06  RS-D-GROUP REDEFINES RS-BODY.
007000             08  RS-D-VEH-ID               PIC 9(06).
007100             08  RS-D-TRIP-SEQ             PIC 9(04).
007200             08  RS-D-STOP-ID              PIC X(20).
007300             08  RS-D-ARR-TIME             PIC S9(07).
007400             08  RS-D-DEP-TIME             PIC S9(07).
007500             08  FILLER                    PIC X(08).
