000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHSORT.
000400 AUTHOR.         S KUMAR.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   16 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - sortTripsAndGetStopList.
001000*              FOR EVERY TRIP: SORT ITS STOP-TIMES BY SEQUENCE
001100*              AND DERIVE ITS START/END TIME. FOR EVERY ROUTE:
001200*              ACCUMULATE THE DISTINCT STOP-ID SET VISITED BY
001300*              ITS TRIPS, THEN SORT THE TRIP LIST BY START TIME
001400*              SO populateVehicleList CAN CHAIN THEM GREEDILY.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* SCH0109  09/08/2005  MTAN    - TKT-5347                         SCH0109 
001900*                              - REVIEWED THE STOP-ID SORT LOGIC  SCH0109 
002000*                                AGAINST THE ENERGY POLICY ACT    SCH0109 
002100*                                DST CHANGE, EFFECTIVE 2007 -     SCH0109 
002200*                                SORT KEYS ARE ALL CALENDAR DATE, SCH0109 
002300*                                NOT TIME-OF-DAY, NO CHANGE       SCH0109 
002400*                                REQUIRED.                        SCH0109 
002500*---------------------------------------------------------------- *       
002600* SCH0099  17/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002700*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
002800*                                IN THIS PROGRAM.                 SCH0099 
002900*---------------------------------------------------------------- *       
003000* SCH0072  22/08/1997  SKUMAR  - TKT-4899                         SCH0072 
003100*                              - A200/A400 NOW USE A STRAIGHT     SCH0072 
003200*                                INSERTION SORT (SEE GTFWORK      SCH0072 
003300*                                SCH0072) IN PLACE OF THE OLD     SCH0072 
003400*                                BUBBLE SORT - FEWER COMPARES ON  SCH0072 
003500*                                THE NEARLY-SORTED PILOT FEED.    SCH0072 
003600*---------------------------------------------------------------- *       
003700* SCH0019  16/03/1994  SKUMAR  - SCHED PHASE 1                    SCH0019 
003800*                              - INITIAL VERSION.                 SCH0019 
003900*---------------------------------------------------------------- *       
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200*********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004700
004800 EJECT
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                    PIC X(24) VALUE
005400     "** PROGRAM SCHSORT   **".
005500
005600*---------------------------------------------------------------- *       
005700*  HOLD AREAS - USED AS THE THIRD PARTY IN AN EXCHANGE WHEN
005800*  SWAPPING TWO WHOLE TABLE OCCURRENCES DURING A SORT.
005900*---------------------------------------------------------------- *       
006000 01  WK-SR-STOP-HOLD.
006100     05  WK-SR-STOP-ID             PIC X(20).
006200     05  WK-SR-SEQUENCE            PIC 9(04) COMP.
006300     05  WK-SR-ARR-TIME            PIC S9(07) COMP-3.
006400     05  WK-SR-DEP-TIME            PIC S9(07) COMP-3.
006500
006600 01  WK-SR-TRIP-HOLD.
006700     05  WK-SR-TRIP-ID             PIC X(40).
006800     05  WK-SR-START-TIME          PIC S9(07) COMP-3.
006900     05  WK-SR-END-TIME            PIC S9(07) COMP-3.
007000     05  WK-SR-ASSIGNED-SW         PIC X(01).
007100     05  WK-SR-STOPTIME-COUNT      PIC 9(04) COMP.
007200     05  WK-SR-STOPTIME-ENTRY OCCURS 60 TIMES.
007300         10  WK-SR-T-STOP-ID           PIC X(20).
007400         10  WK-SR-T-SEQUENCE          PIC 9(04) COMP.
007500         10  WK-SR-T-ARR-TIME          PIC S9(07) COMP-3.
007600         10  WK-SR-T-DEP-TIME          PIC S9(07) COMP-3.
007700
007800 01  WK-SR-SWITCHES.
007900     05  WK-SR-FOUND-SW            PIC X(01) VALUE "N".
008000         88  WK-SR-FOUND                   VALUE "Y".
008100
008200 01  WK-SR-COUNTERS.
008300     05  WK-SR-KEY-POS             PIC 9(04) COMP VALUE ZERO.
008400     05  WK-SR-TRIP-KEY-POS        PIC 9(04) COMP VALUE ZERO.
008500
008600 EJECT
008700 LINKAGE SECTION.
008800*****************
008900     COPY GTFPARM.
009000     COPY GTFWORK.
009100     COPY GTFCTL.
009200
009300 EJECT
009400 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
009500***********************************************************
009600 MAIN-MODULE.
009700     IF WK-RTE-COUNT > 0
009800         PERFORM A050-SORT-ONE-ROUTE-RTN
009900             VARYING RTE-IDX FROM 1 BY 1
010000             UNTIL RTE-IDX > WK-RTE-COUNT
010100     END-IF.
010200     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z099-END-PROGRAM-ROUTINE-EX.
010500     GOBACK.
010600
010700 EJECT
010800*---------------------------------------------------------------- *       
010900*  A050 - ONE ROUTE : SORT EACH TRIP'S STOP-TIMES, DERIVE ITS
011000*  START/END TIME, ROLL ITS STOPS INTO THE ROUTE STOP SET, THEN
011100*  SORT THE ROUTE'S OWN TRIP LIST BY START TIME.
011200*---------------------------------------------------------------- *       
011300 A050-SORT-ONE-ROUTE-RTN.
011400     MOVE ZERO TO WK-RTE-STOP-COUNT (RTE-IDX).
011500     IF WK-RTE-TRIP-COUNT (RTE-IDX) > 0
011600         PERFORM A100-SORT-STOPTIME-RTN
011700             VARYING RTET-IDX FROM 1 BY 1
011800             UNTIL RTET-IDX > WK-RTE-TRIP-COUNT (RTE-IDX)
011900         PERFORM A400-SORT-TRIPS-RTN
012000     END-IF.
012100
012200 EJECT
012300*---------------------------------------------------------------- *       
012400*  A100 - sortTripsAndGetStopList (STOP-TIME HALF).
012500*  STRAIGHT INSERTION SORT OF ONE TRIP'S STOP-TIME LIST BY
012600*  ST-STOP-SEQUENCE, THEN DERIVE THE TRIP START/END TIME AND
012700*  ROLL ITS STOPS INTO THE ROUTE STOP SET.
012800*---------------------------------------------------------------- *       
012900 A100-SORT-STOPTIME-RTN.
013000     IF WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX) > 1
013100         PERFORM A150-INSERT-ONE-STOP-RTN
013200             VARYING WK-SR-KEY-POS FROM 2 BY 1
013300             UNTIL WK-SR-KEY-POS >
013400                 WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX)
013500     END-IF.
013600     PERFORM A200-CALC-START-END-RTN.
013700     PERFORM A300-ACCUM-STOP-SET-RTN
013800         VARYING RTETS-IDX FROM 1 BY 1
013900         UNTIL RTETS-IDX >
014000             WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX).
014100
014200*    WK-SR-KEY-POS (A PLAIN SUBSCRIPT, NOT THE LOOP INDEX) NAMES
014300*    THE ELEMENT BEING INSERTED. RTETS-IDX2 IS THE OPEN GAP;
014400*    RTETS-IDX STEPS BACK THROUGH THE PREDECESSORS - EACH ONE
014500*    BIGGER THAN THE KEY SLIDES UP INTO THE GAP.
014600 A150-INSERT-ONE-STOP-RTN.
014700     MOVE WK-RTS-STOP-ID  (RTE-IDX RTET-IDX WK-SR-KEY-POS)
014800         TO WK-SR-STOP-ID.
014900     MOVE WK-RTS-SEQUENCE (RTE-IDX RTET-IDX WK-SR-KEY-POS)
015000         TO WK-SR-SEQUENCE.
015100     MOVE WK-RTS-ARR-TIME (RTE-IDX RTET-IDX WK-SR-KEY-POS)
015200         TO WK-SR-ARR-TIME.
015300     MOVE WK-RTS-DEP-TIME (RTE-IDX RTET-IDX WK-SR-KEY-POS)
015400         TO WK-SR-DEP-TIME.
015500     SET RTETS-IDX2 TO WK-SR-KEY-POS.
015600
015700 A150-SHIFT-TEST-RTN.
015800     IF RTETS-IDX2 = 1
015900         GO TO A150-INSERT-BACK-RTN
016000     END-IF.
016100     SET RTETS-IDX TO RTETS-IDX2.
016200     SET RTETS-IDX DOWN BY 1.
016300     IF WK-RTS-SEQUENCE (RTE-IDX RTET-IDX RTETS-IDX) <=
016400             WK-SR-SEQUENCE
016500         GO TO A150-INSERT-BACK-RTN
016600     END-IF.
016700     MOVE WK-RTT-STOPTIME-ENTRY (RTE-IDX RTET-IDX RTETS-IDX)
016800         TO WK-RTT-STOPTIME-ENTRY (RTE-IDX RTET-IDX RTETS-IDX2).
016900     SET RTETS-IDX2 TO RTETS-IDX.
017000     GO TO A150-SHIFT-TEST-RTN.
017100
017200 A150-INSERT-BACK-RTN.
017300     MOVE WK-SR-STOP-ID  TO
017400         WK-RTS-STOP-ID  (RTE-IDX RTET-IDX RTETS-IDX2).
017500     MOVE WK-SR-SEQUENCE TO
017600         WK-RTS-SEQUENCE (RTE-IDX RTET-IDX RTETS-IDX2).
017700     MOVE WK-SR-ARR-TIME TO
017800         WK-RTS-ARR-TIME (RTE-IDX RTET-IDX RTETS-IDX2).
017900     MOVE WK-SR-DEP-TIME TO
018000         WK-RTS-DEP-TIME (RTE-IDX RTET-IDX RTETS-IDX2).
018100
018200 EJECT
018300*---------------------------------------------------------------- *       
018400*  A200 - THE TRIP'S START TIME IS ITS FIRST STOP'S ARRIVAL,
018500*  ITS END TIME IS ITS LAST STOP'S DEPARTURE.
018600*---------------------------------------------------------------- *       
018700 A200-CALC-START-END-RTN.
018800     IF WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX) = 0
018900         MOVE ZERO TO WK-RTT-START-TIME (RTE-IDX RTET-IDX)
019000         MOVE ZERO TO WK-RTT-END-TIME   (RTE-IDX RTET-IDX)
019100     ELSE
019200         MOVE WK-RTS-ARR-TIME (RTE-IDX RTET-IDX 1)
019300             TO WK-RTT-START-TIME (RTE-IDX RTET-IDX)
019400         MOVE WK-RTS-DEP-TIME
019500                 (RTE-IDX RTET-IDX
019600                  WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX))
019700             TO WK-RTT-END-TIME (RTE-IDX RTET-IDX)
019800     END-IF.
019900
020000 EJECT
020100*---------------------------------------------------------------- *       
020200*  A300 - ROLL THIS STOP-TIME'S STOP-ID INTO THE ROUTE'S
020300*  DISTINCT STOP SET IF NOT ALREADY PRESENT.
020400*---------------------------------------------------------------- *       
020500 A300-ACCUM-STOP-SET-RTN.
020600     SET WK-SR-FOUND-SW TO "N".
020700     IF WK-RTE-STOP-COUNT (RTE-IDX) > 0
020800         SET RTES-IDX TO 1
020900         SEARCH WK-RTE-STOP-ENTRY
021000             AT END
021100                 CONTINUE
021200             WHEN WK-RTE-STOP-ID (RTE-IDX RTES-IDX) =
021300                     WK-RTS-STOP-ID (RTE-IDX RTET-IDX RTETS-IDX)
021400                 SET WK-SR-FOUND TO TRUE
021500         END-SEARCH
021600     END-IF.
021700     IF NOT WK-SR-FOUND
021800         SET RTES-IDX TO WK-RTE-STOP-COUNT (RTE-IDX)
021900         SET RTES-IDX UP BY 1
022000         SET WK-RTE-STOP-COUNT (RTE-IDX) TO RTES-IDX
022100         MOVE WK-RTS-STOP-ID (RTE-IDX RTET-IDX RTETS-IDX) TO
022200             WK-RTE-STOP-ID (RTE-IDX RTES-IDX)
022300     END-IF.
022400
022500 EJECT
022600*---------------------------------------------------------------- *       
022700*  A400 - sortTripsAndGetStopList (TRIP HALF). STRAIGHT
022800*  INSERTION SORT OF THE ROUTE'S TRIP LIST BY START TIME.
022900*---------------------------------------------------------------- *       
023000 A400-SORT-TRIPS-RTN.
023100     IF WK-RTE-TRIP-COUNT (RTE-IDX) > 1
023200         PERFORM A450-INSERT-ONE-TRIP-RTN
023300             VARYING WK-SR-TRIP-KEY-POS FROM 2 BY 1
023400             UNTIL WK-SR-TRIP-KEY-POS >
023500                 WK-RTE-TRIP-COUNT (RTE-IDX)
023600     END-IF.
023700
023800*    WK-SR-TRIP-KEY-POS (A PLAIN SUBSCRIPT, NOT THE LOOP INDEX)
023900*    NAMES THE TRIP BEING INSERTED, LEAVING RTET-IDX/RTET-IDX2
024000*    FREE FOR THE GAP/PREDECESSOR SCAN.
024100 A450-INSERT-ONE-TRIP-RTN.
024200     MOVE WK-RTE-TRIP-ENTRY (RTE-IDX WK-SR-TRIP-KEY-POS)
024300         TO WK-SR-TRIP-HOLD.
024400     SET RTET-IDX2 TO WK-SR-TRIP-KEY-POS.
024500
024600 A450-SHIFT-TEST-RTN.
024700     IF RTET-IDX2 = 1
024800         GO TO A450-INSERT-BACK-RTN
024900     END-IF.
025000     SET RTET-IDX TO RTET-IDX2.
025100     SET RTET-IDX DOWN BY 1.
025200     IF WK-RTT-START-TIME (RTE-IDX RTET-IDX) <=
025300             WK-SR-START-TIME
025400         GO TO A450-INSERT-BACK-RTN
025500     END-IF.
025600     MOVE WK-RTE-TRIP-ENTRY (RTE-IDX RTET-IDX) TO
025700         WK-RTE-TRIP-ENTRY (RTE-IDX RTET-IDX2).
025800     SET RTET-IDX2 TO RTET-IDX.
025900     GO TO A450-SHIFT-TEST-RTN.
026000
026100 A450-INSERT-BACK-RTN.
026200     MOVE WK-SR-TRIP-HOLD TO
026300         WK-RTE-TRIP-ENTRY (RTE-IDX RTET-IDX2).
026400
026500 EJECT
026600*---------------------------------------------------------------- *       
026700*  Z900 - REPORT (SEE REPORTS)
026800*---------------------------------------------------------------- *       
026900 Z900-REPORT-TOTALS-RTN.
027000     DISPLAY "SCHSORT - ROUTES SORTED " WK-RTE-COUNT.
027100 Z900-REPORT-TOTALS-EX.
027200     EXIT.
027300
027400 EJECT
027500*---------------------------------------------------------------- *       
027600 Z000-END-PROGRAM-ROUTINE.
027700*---------------------------------------------------------------- *       
027800     CONTINUE.
027900*---------------------------------------------------------------- *       
028000 Z099-END-PROGRAM-ROUTINE-EX.
028100*---------------------------------------------------------------- *       
028200     EXIT.
028300
028400***************************************************************** *       
028500*************** END OF PROGRAM SOURCE - SCHSORT *****************
028600***************************************************************** *       
