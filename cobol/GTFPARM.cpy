000100*****************************************************************
000200* GTFPARM.cpybk
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500* =============================================================
000600* TAG NAME    DATE       DESCRIPTION
000700* -------------------------------------------------------------
000800* SCH0007 RHALIM 07/03/1994 - SCHED PHASE 1                       SCH0007 
000900*                           - INITIAL VERSION - RUN-CONTROL       SCH0007 
001000*                             PARAMETER AREA, SET UP ONCE BY      SCH0007 
001100*                             SCHDRV0 FROM THE CONTROL RECORD     SCH0007 
001200*                             AND PASSED DOWN TO EVERY CALLED     SCH0007 
001300*                             SUBROUTINE.                         SCH0007 
001400* -------------------------------------------------------------   SCH0007 
001500 01  WK-GTFPARM.
001600     05  WK-PARM-BOX.
001700*                        BOUNDING BOX, REQUIRED, ALL 4 PARTS
001800         10  WK-PARM-XMIN          PIC S9(03)V9(06) COMP-3.
001900         10  WK-PARM-YMIN          PIC S9(03)V9(06) COMP-3.
002000         10  WK-PARM-XMAX          PIC S9(03)V9(06) COMP-3.
002100         10  WK-PARM-YMAX          PIC S9(03)V9(06) COMP-3.
002200     05  WK-PARM-MAX-SPEED         PIC S9(05)V9(02) COMP-3
002300                                       VALUE +20.
002400*                        MAX SPEED M/S, DEFAULT 20, OPT -S
002500     05  WK-PARM-MAX-DIST          PIC S9(07)V9(02) COMP-3
002600                                       VALUE +500.
002700*                        MAX DEADHEAD DIST M, DEFAULT 500, -D
002800     05  WK-PARM-OFFSET-SW         PIC X(01) VALUE "N".
002900         88  WK-PARM-OFFSET-GIVEN         VALUE "Y".
003000         88  WK-PARM-OFFSET-NOT-GIVEN     VALUE "N".
003100     05  WK-PARM-OFFSET-X          PIC S9(03)V9(06) COMP-3.
003200     05  WK-PARM-OFFSET-Y          PIC S9(03)V9(06) COMP-3.
003300     05  WK-PARM-USAGE-OK-SW       PIC X(01) VALUE "Y".
003400         88  WK-PARM-USAGE-OK             VALUE "Y".
003500         88  WK-PARM-USAGE-BAD            VALUE "N".
003600     05  FILLER                    PIC X(10).
