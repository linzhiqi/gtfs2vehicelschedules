000100*****************************************************************
000200* GTFCTL.cpybk
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500* =============================================================
000600* SCH0008 RHALIM 07/03/1994 - SCHED PHASE 1                       SCH0008 
000700*                           - INITIAL VERSION - RUN CONTROL       SCH0008 
000800*                             TOTALS, DISPLAYED BY EACH           SCH0008 
000900*                             SUBROUTINE AT ITS OWN CONTROL       SCH0008 
001000*                             BREAK AND CARRIED FORWARD TO        SCH0008 
001100*                             THE NEXT CALL.                      SCH0008 
001200* -------------------------------------------------------------   SCH0008 
001300 01  WK-GTFCTL.
001400     05  WK-CTL-ROUTE-TOTAL        PIC 9(06) COMP.
001500     05  WK-CTL-ROUTE-KEPT         PIC 9(06) COMP.
001600     05  WK-CTL-TRIP-TOTAL         PIC 9(06) COMP.
001700     05  WK-CTL-TRIP-KEPT          PIC 9(06) COMP.
001800     05  WK-CTL-STOPTIME-TOTAL     PIC 9(08) COMP.
001900     05  WK-CTL-STOPTIME-KEPT      PIC 9(08) COMP.
002000     05  WK-CTL-STOPTIME-DROPPED   PIC 9(08) COMP.
002100     05  WK-CTL-TRIP-MADEUP        PIC 9(06) COMP.
002200     05  WK-CTL-TRIP-AFTER-MAKEUP  PIC 9(06) COMP.
002300     05  WK-CTL-VEHICLE-TOTAL      PIC 9(06) COMP.
002400     05  WK-CTL-STOP-DELETED       PIC 9(06) COMP.
002500     05  WK-CTL-TRIP-DELETED       PIC 9(06) COMP.
002600     05  WK-CTL-VEHICLE-DELETED    PIC 9(06) COMP.
002700     05  WK-CTL-ROUTE-DELETED      PIC 9(06) COMP.
002800     05  WK-CTL-STOPMAP-TOTAL      PIC 9(06) COMP.
002900     05  WK-CTL-STOPMAP-KEPT       PIC 9(06) COMP.
003000     05  FILLER                    PIC X(08).
