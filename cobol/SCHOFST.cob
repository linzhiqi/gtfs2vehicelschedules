000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHOFST.
000400 AUTHOR.         R HALIM.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   29 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - offsetCoordsInCollection. ADDS THE
001000*              RUN'S OFFSET VECTOR TO EVERY SURVIVING STOP IN
001100*              THE STOP MAP. SCHDRV0 ONLY CALLS THIS PROGRAM
001200*              WHEN AN OFFSET VECTOR WAS SUPPLIED ON THE CONTROL
001300*              RECORD - SEE WK-PARM-OFFSET-GIVEN. NO BOUNDARY
001400*              RE-CHECK IS DONE AFTERWARD - A STOP MOVED OUTSIDE
001500*              THE BOX BY THE OFFSET STAYS IN THE OUTPUT.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* SCH0122  30/04/2013  MTAN    - TKT-5578                         SCH0122 
002000*                              - REVIEWED offsetCoordsInCollectionSCH0122
002100*                                AFTER PLANNING RAISED THE PARM   SCH0122 
002200*                                OFFSET PRECISION QUESTION - THE  SCH0122 
002300*                                WK-PARM-OFFSET-GIVEN GATE AND    SCH0122 
002400*                                THE PIC S9(3)V9(6) FIELDS        SCH0122 
002500*                                ALREADY CARRY SIX DECIMAL        SCH0122 
002600*                                PLACES, NO CHANGE REQUIRED.      SCH0122 
002700*---------------------------------------------------------------- *       
002800* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002900*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
003000*                                IN THIS PROGRAM.                 SCH0099 
003100*---------------------------------------------------------------- *       
003200* SCH0050  29/03/1994  RHALIM  - SCHED PHASE 1                    SCH0050 
003300*                              - INITIAL VERSION.                 SCH0050 
003400*---------------------------------------------------------------- *       
003500 EJECT
003600 ENVIRONMENT DIVISION.
003700*********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004200
004300 EJECT
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                    PIC X(24) VALUE
004900     "** PROGRAM SCHOFST   **".
005000
005100 01  WK-O-STOPS-MOVED          PIC 9(06) COMP VALUE ZERO.
005200
005300 EJECT
005400 LINKAGE SECTION.
005500*****************
005600     COPY GTFPARM.
005700     COPY GTFWORK.
005800     COPY GTFCTL.
005900
006000 EJECT
006100 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
006200***********************************************************
006300 MAIN-MODULE.
006400     MOVE ZERO TO WK-O-STOPS-MOVED.
006500
006600     IF WK-PARM-OFFSET-GIVEN AND WK-SM-COUNT > 0
006700         PERFORM A100-OFFSET-MAP-RTN
006800             VARYING SM-IDX FROM 1 BY 1
006900             UNTIL SM-IDX > WK-SM-COUNT
007000     END-IF.
007100
007200     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
007300     PERFORM Z000-END-PROGRAM-ROUTINE
007400        THRU Z099-END-PROGRAM-ROUTINE-EX.
007500     GOBACK.
007600
007700 EJECT
007800*---------------------------------------------------------------- *       
007900*  A100 - offsetCoordsInCollection. UNCONDITIONAL TRANSLATION -
008000*  EVERY SURVIVING STOP MOVES, NO IN/OUT-OF-BOUND TEST HERE.
008100*---------------------------------------------------------------- *       
008200 A100-OFFSET-MAP-RTN.
008300     ADD WK-PARM-OFFSET-X TO WK-SM-LON (SM-IDX).
008400     ADD WK-PARM-OFFSET-Y TO WK-SM-LAT (SM-IDX).
008500     ADD 1 TO WK-O-STOPS-MOVED.
008600
008700 EJECT
008800*---------------------------------------------------------------- *       
008900*  Z900 - REPORT (INFORMATIONAL ONLY, SEE REPORTS)
009000*---------------------------------------------------------------- *       
009100 Z900-REPORT-TOTALS-RTN.
009200     IF WK-PARM-OFFSET-GIVEN
009300         DISPLAY "SCHOFST - STOPS OFFSET " WK-O-STOPS-MOVED
009400     ELSE
009500         DISPLAY "SCHOFST - NO OFFSET VECTOR SUPPLIED - SKIPPED"
009600     END-IF.
009700 Z900-REPORT-TOTALS-EX.
009800     EXIT.
009900
010000 EJECT
010100*---------------------------------------------------------------- *       
010200 Z000-END-PROGRAM-ROUTINE.
010300*---------------------------------------------------------------- *       
010400     CONTINUE.
010500*---------------------------------------------------------------- *       
010600 Z099-END-PROGRAM-ROUTINE-EX.
010700*---------------------------------------------------------------- *       
010800     EXIT.
010900
011000***************************************************************** *       
011100*************** END OF PROGRAM SOURCE - SCHOFST *****************
011200***************************************************************** *       
