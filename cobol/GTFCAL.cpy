000100*****************************************************************
000200* GTFCAL.cpybk
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* SCH0003 05/03/1994 RHALIM  SCHED PHASE 1 - INITIAL COPYBOOK     SCH0003 
000700*                            CALENDAR-IN STAGING LAYOUT.          SCH0003 
000800***************************************************************** SCH0003 
000900
001000     05  GTFCAL-RECORD                PIC X(0050).
001100
001200*****************************************************************
001300* I-O FORMAT: GTFCALR
001400* FROM FILE   CALENDAR-IN
001500* ONE SERVICE-CALENDAR WINDOW, KEYED BY SERVICE ID.
001600*****************************************************************
001700
001800     05  GTFCALR  REDEFINES GTFCAL-RECORD.
001900         06  GTF-CAL-SERVICE-ID        PIC X(20).
002000*                                KEY - JOINS TO TRIP SERVICE-ID
002100         06  GTF-CAL-WEEKDAYS.
002200*                                MON..SUN, 1=RUNS 0=DOES NOT
002300             08  GTF-CAL-DAY-FLAG      PIC 9(01) OCCURS 7 TIMES.
002400         06  GTF-CAL-START-DATE        PIC 9(08).
002500*                                SERVICE WINDOW START, YYYYMMDD
002600         06  GTF-CAL-END-DATE          PIC 9(08).
002700*                                SERVICE WINDOW END, YYYYMMDD
002800         06  FILLER                    PIC X(07).
