000100*****************************************************************
000200* GTFSTOP.cpybk
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* SCH0005 05/03/1994 RHALIM  SCHED PHASE 1 - INITIAL COPYBOOK     SCH0005 
000700*                            STOPS-IN STAGING LAYOUT.             SCH0005 
000800***************************************************************** SCH0005 
000900
001000     05  GTFSTOP-RECORD               PIC X(0040).
001100
001200*****************************************************************
001300* I-O FORMAT: GTFSTOPR
001400* FROM FILE   STOPS-IN
001500* ONE STOP AND ITS PLANAR COORDINATE. IF A STOP ID REPEATS THE
001600* LAST RECORD READ WINS (SEE SCHSTMAP A100-BUILD-MAP-RTN).
001700*****************************************************************
001800
001900     05  GTFSTOPR  REDEFINES GTFSTOP-RECORD.
002000         06  GTF-STOP-ID               PIC X(20).
002100*                                KEY
002200         06  GTF-STOP-LON              PIC S9(03)V9(06).
002300*                                LONGITUDE, SIGNED, 6 DECIMALS
002400         06  GTF-STOP-LAT              PIC S9(03)V9(06).
002500*                                LATITUDE, SIGNED, 6 DECIMALS
002600         06  FILLER                    PIC X(02).
