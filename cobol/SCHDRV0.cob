000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHDRV0.
000400 AUTHOR.         R HALIM.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   09 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - MAIN DRIVER.
001000*              LOADS THE FIVE GTFS EXTRACT FILES SUPPLIED BY
001100*              PLANNING INTO WORKING STORAGE, CALLS THE CHAIN
001200*              OF SCHxxxx SUBROUTINES THAT TURN THEM INTO A
001300*              VEHICLE-SCHEDULE FEED FOR THE OPS SIMULATOR, AND
001400*              WRITES THE TWO OUTPUT FILES. PARAMETERS (BOUNDING
001500*              BOX / MAX SPEED / MAX DEADHEAD / OFFSET) ARRIVE
001600*              ON THE JCL PARM STRING, NOT AS COMMAND FLAGS.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* SCH0102  14/05/2002  JTAY    - TKT-5133                         SCH0102 
002100*                              - AS400 BOX RENAMED TO ISERIES     SCH0102 
002200*                                UNDER THE EFFECTIVE-DATE UPGRADE SCH0102 
002300*                                REVIEWED SOURCE-COMPUTER/OBJECT- SCH0102 
002400*                                COMPUTER ENTRIES, NO CHANGE      SCH0102 
002500*                                REQUIRED, JCL PROC UPDATED       SCH0102 
002600*                                SEPARATELY BY OPS.               SCH0102 
002700*---------------------------------------------------------------- *       
002800* SCH0099  14/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002900*                              - WIDENED WS-DATE-YMD CENTURY      SCH0099 
003000*                                WINDOW, NO 2-DIGIT YEAR LEFT     SCH0099 
003100*                                ANYWHERE IN THIS PROGRAM.        SCH0099 
003200*---------------------------------------------------------------- *       
003300* SCH0075  02/07/1997  SKUMAR  - TKT-2091                         SCH0075 
003400*                              - ADDED THE RUN-DATE STAMP TO THE  SCH0075 
003500*                                CONTROL-TOTAL DISPLAY LINES SO   SCH0075 
003600*                                OPERATIONS CAN MATCH A RUN BACK  SCH0075 
003700*                                TO ITS JOB LOG.                  SCH0075 
003800*---------------------------------------------------------------- *       
003900* SCH0058  03/06/1996  JTAY    - TKT-4610                         SCH0058 
004000*                              - CALL SEQUENCE RE-ORDERED SO      SCH0058 
004100*                                SCHSTMAP RUNS BEFORE SCHRBND -   SCH0058 
004200*                                constrainOutOfBound NEEDS THE    SCH0058 
004300*                                STOP MAP TO TEST COORDINATES.    SCH0058 
004400*---------------------------------------------------------------- *       
004500* SCH0009  09/03/1994  RHALIM  - SCHED PHASE 1                    SCH0009 
004600*                              - INITIAL VERSION.                 SCH0009 
004700*---------------------------------------------------------------- *       
004800 EJECT
004900 ENVIRONMENT DIVISION.
005000*********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                       ON STATUS IS U0-ON
005700                       OFF STATUS IS U0-OFF
005800                   CLASS WEEKDAY-DIGIT IS "1" THRU "7".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ROUTES-IN       ASSIGN TO ROUTESIN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT TRIPS-IN        ASSIGN TO TRIPSIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WK-C-FILE-STATUS.
006800     SELECT CALENDAR-IN     ASSIGN TO CALNDRIN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WK-C-FILE-STATUS.
007100     SELECT STOP-TIMES-IN   ASSIGN TO STIMESIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WK-C-FILE-STATUS.
007400     SELECT STOPS-IN        ASSIGN TO STOPSIN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT ROUTE-SCHEDULES-OUT ASSIGN TO RSCHEDOT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WK-C-FILE-STATUS.
008000     SELECT STOPS-OUT       ASSIGN TO STOPSOUT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WK-C-FILE-STATUS.
008300
008400 EJECT
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800**************
008900 FD  ROUTES-IN
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS FD-ROUTES-REC.
009200 01  FD-ROUTES-REC.
009300     COPY GTFROUTE.
009400
009500 FD  TRIPS-IN
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS FD-TRIPS-REC.
009800 01  FD-TRIPS-REC.
009900     COPY GTFTRIP.
010000
010100 FD  CALENDAR-IN
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS FD-CAL-REC.
010400 01  FD-CAL-REC.
010500     COPY GTFCAL.
010600
010700 FD  STOP-TIMES-IN
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS FD-STIME-REC.
011000 01  FD-STIME-REC.
011100     COPY GTFSTIME.
011200
011300 FD  STOPS-IN
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS FD-STOP-REC.
011600 01  FD-STOP-REC.
011700     COPY GTFSTOP.
011800
011900 FD  ROUTE-SCHEDULES-OUT
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS FD-RSCHED-REC.
012200 01  FD-RSCHED-REC.
012300     COPY GTFRSOUT.
012400
012500 FD  STOPS-OUT
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS FD-SCOUT-REC.
012800 01  FD-SCOUT-REC.
012900     COPY GTFSCOUT.
013000
013100 EJECT
013200 WORKING-STORAGE SECTION.
013300*************************
013400 01  FILLER                    PIC X(24) VALUE
013500     "** PROGRAM SCHDRV0   **".
013600
013700     COPY GTFCOMN.
013800
013900     COPY GTFPARM.
014000
014100     COPY GTFCTL.
014200
014300     COPY GTFWORK.
014400
014500*---------------------------------------------------------------*
014600*  JCL PARM CONTROL CARD - FIXED-COLUMN, NOT A FLAG PARSER.
014700*  THE OPERATOR JCL SUPPLIES THIS AS THE PARM= LITERAL ON THE
014800*  EXEC CARD FOR THIS STEP (SEE OPS RUNBOOK SCH-01).
014900*---------------------------------------------------------------*
015000 01  WK-CONTROL-CARD           PIC X(80) VALUE SPACES.
015100 01  WK-CONTROL-CARD-X REDEFINES WK-CONTROL-CARD.
015200     05  WK-CC-XMIN            PIC S9(03)V9(06).
015300     05  WK-CC-YMIN            PIC S9(03)V9(06).
015400     05  WK-CC-XMAX            PIC S9(03)V9(06).
015500     05  WK-CC-YMAX            PIC S9(03)V9(06).
015600     05  WK-CC-MAX-SPEED       PIC 9(05)V9(02).
015700     05  WK-CC-MAX-DIST        PIC 9(07)V9(02).
015800     05  WK-CC-OFFSET-SW       PIC X(01).
015900     05  WK-CC-OFFSET-X        PIC S9(03)V9(06).
016000     05  WK-CC-OFFSET-Y        PIC S9(03)V9(06).
016100     05  FILLER                PIC X(06).
016200
016300 EJECT
016400 LINKAGE SECTION.
016500*****************
016600 01  LK-CONTROL-CARD           PIC X(80).
016700
016800 PROCEDURE DIVISION USING LK-CONTROL-CARD.
016900******************************************
017000 MAIN-MODULE.
017100     MOVE LK-CONTROL-CARD TO WK-CONTROL-CARD.
017200     ACCEPT WK-C-RUN-DATE-YMD FROM DATE.
017300*    Y2K WINDOWING - SEE SCH0099 - DATE GIVES A 2-DIGIT YEAR,
017400*    WINDOW IT SO A RUN LOGGED AFTER 1999 STAMPS CORRECTLY.
017500     IF WK-C-RUN-DATE-YMD (1:2) < "70"
017600         MOVE "20" TO WK-C-RUN-DATE-CEN
017700     ELSE
017800         MOVE "19" TO WK-C-RUN-DATE-CEN
017900     END-IF.
018000
018100     PERFORM A050-VALIDATE-PARMS-RTN
018200        THRU A050-VALIDATE-PARMS-EX.
018300     IF WK-PARM-USAGE-BAD
018400         DISPLAY "SCHDRV0 - FATAL USAGE ERROR"
018500         DISPLAY WK-C-FATAL-USAGE-MSG
018600         GO TO Z900-ABNORMAL-TERMINATION.
018700
018800     PERFORM A100-OPEN-FILES-RTN THRU A100-OPEN-FILES-EX.
018900     PERFORM A200-LOAD-ROUTES-RTN THRU A200-LOAD-ROUTES-EX.
019000     PERFORM A300-LOAD-TRIPS-RTN THRU A300-LOAD-TRIPS-EX.
019100     PERFORM A400-LOAD-CALENDAR-RTN THRU A400-LOAD-CALENDAR-EX.
019200     PERFORM A500-LOAD-STOPTIMES-RTN THRU A500-LOAD-STOPTIMES-EX.
019300     PERFORM A600-LOAD-STOPS-RTN THRU A600-LOAD-STOPS-EX.
019400
019500     CALL "SCHUTRP"  USING WK-GTFPARM WK-GTFWORK
019600                            WK-GTFCTL.
019700     CALL "SCHSTPRG" USING WK-GTFPARM WK-GTFWORK
019800                            WK-GTFCTL.
019900     CALL "SCHSPLIT" USING WK-GTFPARM WK-GTFWORK
020000                            WK-GTFCTL.
020100     CALL "SCHSORT"  USING WK-GTFPARM WK-GTFWORK
020200                            WK-GTFCTL.
020300     CALL "SCHVEHL"  USING WK-GTFPARM WK-GTFWORK
020400                            WK-GTFCTL.
020500     CALL "SCHRSKED" USING WK-GTFPARM WK-GTFWORK
020600                            WK-GTFCTL.
020700     CALL "SCHSTMAP" USING WK-GTFPARM WK-GTFWORK
020800                            WK-GTFCTL.
020900     CALL "SCHRBND"  USING WK-GTFPARM WK-GTFWORK
021000                            WK-GTFCTL.
021100     CALL "SCHXBND"  USING WK-GTFPARM WK-GTFWORK
021200                            WK-GTFCTL.
021300
021400     PERFORM Z100-WRITE-ROUTE-SCHED-RTN
021500        THRU Z100-WRITE-ROUTE-SCHED-EX.
021600
021700     IF WK-PARM-OFFSET-GIVEN
021800         CALL "SCHOFST" USING WK-GTFPARM WK-GTFWORK
021900                              WK-GTFCTL.
022000
022100     PERFORM Z200-WRITE-STOPS-RTN THRU Z200-WRITE-STOPS-EX.
022200     PERFORM Z000-END-PROGRAM-RTN THRU Z000-END-PROGRAM-EX.
022300     GOBACK.
022400
022500 Z900-ABNORMAL-TERMINATION.
022600     PERFORM Z000-END-PROGRAM-RTN THRU Z000-END-PROGRAM-EX.
022700     MOVE "Y" TO WK-C-ABEND-SW.
022800     GOBACK.
022900
023000 EJECT
023100*---------------------------------------------------------------- *       
023200*  A050 - VALIDATE THE CONTROL PARAMETERS ("CONTROL PARAMETERS"
023300*  BUSINESS RULE). -B IS MANDATORY, 4 NUMERIC PARTS. -S AND -D
023400*  DEFAULT WHEN BLANK. -V IS OPTIONAL, EXACTLY 2 NUMERIC PARTS
023500*  OR NOT SUPPLIED AT ALL.
023600*---------------------------------------------------------------- *       
023700 A050-VALIDATE-PARMS-RTN.
023800     SET WK-PARM-USAGE-OK TO TRUE.
023900     MOVE WK-CC-XMIN TO WK-PARM-XMIN.
024000     MOVE WK-CC-YMIN TO WK-PARM-YMIN.
024100     MOVE WK-CC-XMAX TO WK-PARM-XMAX.
024200     MOVE WK-CC-YMAX TO WK-PARM-YMAX.
024300     IF WK-PARM-XMIN = ZERO AND WK-PARM-YMIN = ZERO
024400        AND WK-PARM-XMAX = ZERO AND WK-PARM-YMAX = ZERO
024500         SET WK-PARM-USAGE-BAD TO TRUE
024600         MOVE "BOUNDING BOX -B REQUIRES 4 NUMERIC VALUES"
024700             TO WK-C-FATAL-USAGE-MSG
024800         GO TO A050-VALIDATE-PARMS-EX
024900     END-IF.
025000     IF NOT (WK-PARM-XMIN < WK-PARM-XMAX)
025100         OR NOT (WK-PARM-YMIN < WK-PARM-YMAX)
025200         SET WK-PARM-USAGE-BAD TO TRUE
025300         MOVE "BOUNDING BOX -B MIN MUST BE LESS THAN MAX"
025400             TO WK-C-FATAL-USAGE-MSG
025500         GO TO A050-VALIDATE-PARMS-EX
025600     END-IF.
025700
025800     IF WK-CC-MAX-SPEED = ZERO
025900         MOVE +20 TO WK-PARM-MAX-SPEED
026000     ELSE
026100         MOVE WK-CC-MAX-SPEED TO WK-PARM-MAX-SPEED
026200     END-IF.
026300     IF WK-CC-MAX-DIST = ZERO
026400         MOVE +500 TO WK-PARM-MAX-DIST
026500     ELSE
026600         MOVE WK-CC-MAX-DIST TO WK-PARM-MAX-DIST
026700     END-IF.
026800
026900     IF WK-CC-OFFSET-SW = "Y"
027000         SET WK-PARM-OFFSET-GIVEN TO TRUE
027100         MOVE WK-CC-OFFSET-X TO WK-PARM-OFFSET-X
027200         MOVE WK-CC-OFFSET-Y TO WK-PARM-OFFSET-Y
027300     ELSE
027400         IF WK-CC-OFFSET-SW NOT = "N" AND WK-CC-OFFSET-SW
027500             NOT = SPACE
027600             SET WK-PARM-USAGE-BAD TO TRUE
027700             MOVE "OFFSET -V SWITCH MUST BE Y, N OR BLANK"
027800                 TO WK-C-FATAL-USAGE-MSG
027900             GO TO A050-VALIDATE-PARMS-EX
028000         END-IF
028100         SET WK-PARM-OFFSET-NOT-GIVEN TO TRUE
028200     END-IF.
028300 A050-VALIDATE-PARMS-EX.
028400     EXIT.
028500
028600 EJECT
028700*---------------------------------------------------------------- *       
028800*  A100 - OPEN ALL SEVEN FILES FOR THE RUN
028900*---------------------------------------------------------------- *       
029000 A100-OPEN-FILES-RTN.
029100     OPEN INPUT  ROUTES-IN.
029200     IF NOT WK-C-SUCCESSFUL
029300         DISPLAY "SCHDRV0 - OPEN FILE ERROR - ROUTES-IN"
029400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500         GO TO Z900-ABNORMAL-TERMINATION
029600     END-IF.
029700     OPEN INPUT  TRIPS-IN.
029800     IF NOT WK-C-SUCCESSFUL
029900         DISPLAY "SCHDRV0 - OPEN FILE ERROR - TRIPS-IN"
030000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030100         GO TO Z900-ABNORMAL-TERMINATION
030200     END-IF.
030300     OPEN INPUT  CALENDAR-IN.
030400     IF NOT WK-C-SUCCESSFUL
030500         DISPLAY "SCHDRV0 - OPEN FILE ERROR - CALENDAR-IN"
030600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030700         GO TO Z900-ABNORMAL-TERMINATION
030800     END-IF.
030900     OPEN INPUT  STOP-TIMES-IN.
031000     IF NOT WK-C-SUCCESSFUL
031100         DISPLAY "SCHDRV0 - OPEN FILE ERROR - STOP-TIMES-IN"
031200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031300         GO TO Z900-ABNORMAL-TERMINATION
031400     END-IF.
031500     OPEN INPUT  STOPS-IN.
031600     IF NOT WK-C-SUCCESSFUL
031700         DISPLAY "SCHDRV0 - OPEN FILE ERROR - STOPS-IN"
031800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031900         GO TO Z900-ABNORMAL-TERMINATION
032000     END-IF.
032100     OPEN OUTPUT ROUTE-SCHEDULES-OUT.
032200     IF NOT WK-C-SUCCESSFUL
032300         DISPLAY "SCHDRV0 - OPEN FILE ERROR - RTE-SCHEDULES-OUT"
032400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032500         GO TO Z900-ABNORMAL-TERMINATION
032600     END-IF.
032700     OPEN OUTPUT STOPS-OUT.
032800     IF NOT WK-C-SUCCESSFUL
032900         DISPLAY "SCHDRV0 - OPEN FILE ERROR - STOPS-OUT"
033000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033100         GO TO Z900-ABNORMAL-TERMINATION
033200     END-IF.
033300 A100-OPEN-FILES-EX.
033400     EXIT.
033500
033600*---------------------------------------------------------------- *       
033700*  A200 - LOAD PHASE - ROUTES-IN, FILE ORDER PRESERVED
033800*---------------------------------------------------------------- *       
033900 A200-LOAD-ROUTES-RTN.
034000     MOVE ZERO TO WK-RAW-ROUTE-COUNT.
034100     READ ROUTES-IN INTO FD-ROUTES-REC
034200         AT END SET WK-C-END-OF-FILE TO TRUE.
034300     PERFORM A210-LOAD-ONE-ROUTE-RTN
034400         UNTIL WK-C-END-OF-FILE.
034500 A200-LOAD-ROUTES-EX.
034600     EXIT.
034700
034800 A210-LOAD-ONE-ROUTE-RTN.
034900     SET RR-IDX TO WK-RAW-ROUTE-COUNT.
035000     SET RR-IDX UP BY 1.
035100     SET WK-RAW-ROUTE-COUNT TO RR-IDX.
035200     MOVE GTF-ROUTE-ID   TO WK-RR-ROUTE-ID (RR-IDX).
035300     MOVE GTF-ROUTE-TYPE TO WK-RR-ROUTE-TYPE (RR-IDX).
035400     READ ROUTES-IN INTO FD-ROUTES-REC
035500         AT END SET WK-C-END-OF-FILE TO TRUE.
035600
035700*---------------------------------------------------------------- *       
035800*  A300 - LOAD PHASE - TRIPS-IN, FILE ORDER PRESERVED
035900*---------------------------------------------------------------- *       
036000 A300-LOAD-TRIPS-RTN.
036100     MOVE ZERO TO WK-RAW-TRIP-COUNT.
036200     READ TRIPS-IN INTO FD-TRIPS-REC
036300         AT END SET WK-C-END-OF-FILE TO TRUE.
036400     PERFORM A310-LOAD-ONE-TRIP-RTN
036500         UNTIL WK-C-END-OF-FILE.
036600 A300-LOAD-TRIPS-EX.
036700     EXIT.
036800
036900 A310-LOAD-ONE-TRIP-RTN.
037000     SET RT-IDX TO WK-RAW-TRIP-COUNT.
037100     SET RT-IDX UP BY 1.
037200     SET WK-RAW-TRIP-COUNT TO RT-IDX.
037300     MOVE GTF-TRIP-ID         TO WK-RT-TRIP-ID (RT-IDX).
037400     MOVE GTF-TRIP-ROUTE-ID   TO WK-RT-ROUTE-ID (RT-IDX).
037500     MOVE GTF-TRIP-SERVICE-ID TO WK-RT-SERVICE-ID (RT-IDX).
037600     READ TRIPS-IN INTO FD-TRIPS-REC
037700         AT END SET WK-C-END-OF-FILE TO TRUE.
037800
037900*---------------------------------------------------------------- *       
038000*  A400 - LOAD PHASE - CALENDAR-IN
038100*---------------------------------------------------------------- *       
038200 A400-LOAD-CALENDAR-RTN.
038300     MOVE ZERO TO WK-RAW-CAL-COUNT.
038400     READ CALENDAR-IN INTO FD-CAL-REC
038500         AT END SET WK-C-END-OF-FILE TO TRUE.
038600     PERFORM A410-LOAD-ONE-CAL-RTN
038700         UNTIL WK-C-END-OF-FILE.
038800 A400-LOAD-CALENDAR-EX.
038900     EXIT.
039000
039100 A410-LOAD-ONE-CAL-RTN.
039200     SET RC-IDX TO WK-RAW-CAL-COUNT.
039300     SET RC-IDX UP BY 1.
039400     SET WK-RAW-CAL-COUNT TO RC-IDX.
039500     MOVE GTF-CAL-SERVICE-ID TO WK-RC-SERVICE-ID (RC-IDX).
039600     MOVE GTF-CAL-START-DATE TO WK-RC-START-DATE (RC-IDX).
039700     MOVE GTF-CAL-END-DATE   TO WK-RC-END-DATE (RC-IDX).
039800     PERFORM A415-LOAD-ONE-CAL-DAY-RTN
039900         VARYING WK-WEEKDAY-SUB FROM 1 BY 1
040000         UNTIL WK-WEEKDAY-SUB > 7.
040100     READ CALENDAR-IN INTO FD-CAL-REC
040200         AT END SET WK-C-END-OF-FILE TO TRUE.
040300
040400 A415-LOAD-ONE-CAL-DAY-RTN.
040500     MOVE GTF-CAL-DAY-FLAG (WK-WEEKDAY-SUB)
040600         TO WK-RC-DAY-FLAG (RC-IDX WK-WEEKDAY-SUB).
040700
040800*---------------------------------------------------------------- *       
040900*  A500 - LOAD PHASE - STOP-TIMES-IN
041000*---------------------------------------------------------------- *       
041100 A500-LOAD-STOPTIMES-RTN.
041200     MOVE ZERO TO WK-RAW-ST-COUNT.
041300     READ STOP-TIMES-IN INTO FD-STIME-REC
041400         AT END SET WK-C-END-OF-FILE TO TRUE.
041500     PERFORM A510-LOAD-ONE-STIME-RTN
041600         UNTIL WK-C-END-OF-FILE.
041700 A500-LOAD-STOPTIMES-EX.
041800     EXIT.
041900
042000 A510-LOAD-ONE-STIME-RTN.
042100     SET RS-IDX TO WK-RAW-ST-COUNT.
042200     SET RS-IDX UP BY 1.
042300     SET WK-RAW-ST-COUNT TO RS-IDX.
042400     MOVE GTF-ST-TRIP-ID        TO WK-RS-TRIP-ID (RS-IDX).
042500     MOVE GTF-ST-STOP-ID        TO WK-RS-STOP-ID (RS-IDX).
042600     MOVE GTF-ST-STOP-SEQUENCE  TO WK-RS-SEQUENCE (RS-IDX).
042700     MOVE GTF-ST-ARRIVAL-TIME   TO WK-RS-ARR-TIME (RS-IDX).
042800     MOVE GTF-ST-DEPARTURE-TIME TO WK-RS-DEP-TIME (RS-IDX).
042900     READ STOP-TIMES-IN INTO FD-STIME-REC
043000         AT END SET WK-C-END-OF-FILE TO TRUE.
043100
043200*---------------------------------------------------------------- *       
043300*  A600 - LOAD PHASE - STOPS-IN
043400*---------------------------------------------------------------- *       
043500 A600-LOAD-STOPS-RTN.
043600     MOVE ZERO TO WK-RAW-STOP-COUNT.
043700     READ STOPS-IN INTO FD-STOP-REC
043800         AT END SET WK-C-END-OF-FILE TO TRUE.
043900     PERFORM A610-LOAD-ONE-STOP-RTN
044000         UNTIL WK-C-END-OF-FILE.
044100 A600-LOAD-STOPS-EX.
044200     EXIT.
044300
044400 A610-LOAD-ONE-STOP-RTN.
044500     SET RP-IDX TO WK-RAW-STOP-COUNT.
044600     SET RP-IDX UP BY 1.
044700     SET WK-RAW-STOP-COUNT TO RP-IDX.
044800     MOVE GTF-STOP-ID  TO WK-RP-STOP-ID (RP-IDX).
044900     MOVE GTF-STOP-LON TO WK-RP-LON (RP-IDX).
045000     MOVE GTF-STOP-LAT TO WK-RP-LAT (RP-IDX).
045100     READ STOPS-IN INTO FD-STOP-REC
045200         AT END SET WK-C-END-OF-FILE TO TRUE.
045300
045400 EJECT
045500*---------------------------------------------------------------- *       
045600*  Z100 - WRITE PHASE - ROUTE-SCHEDULES-OUT (BATCH FLOW STEP 12)
045700*  FLATTENS EVERY SURVIVING ROUTE INTO ITS H/S/V/T/D LINES.
045800*---------------------------------------------------------------- *       
045900 Z100-WRITE-ROUTE-SCHED-RTN.
046000     DISPLAY "SCHDRV0 - NUMVEHICLE/NUMTRIPS "
046100              WK-CTL-VEHICLE-TOTAL "/" WK-CTL-TRIP-AFTER-MAKEUP.
046200     IF WK-RTE-COUNT = 0
046300         GO TO Z100-WRITE-ROUTE-SCHED-EX
046400     END-IF.
046500     PERFORM Z110-WRITE-ONE-ROUTE-RTN
046600         VARYING RTE-IDX FROM 1 BY 1
046700         UNTIL RTE-IDX > WK-RTE-COUNT.
046800 Z100-WRITE-ROUTE-SCHED-EX.
046900     EXIT.
047000
047100 Z110-WRITE-ONE-ROUTE-RTN.
047200     MOVE SPACES TO FD-RSCHED-REC.
047300     MOVE "H" TO RS-REC-TYPE.
047400     MOVE WK-RTE-DENSE-ID (RTE-IDX) TO RS-ROUTE-ID.
047500     MOVE WK-RTE-LAYER-ID (RTE-IDX) TO RS-H-LAYER-ID.
047600     MOVE WK-RTE-STOP-COUNT (RTE-IDX) TO RS-H-STOP-COUNT.
047700     MOVE WK-RTE-VEHICLE-COUNT (RTE-IDX) TO RS-H-VEHICLE-COUNT.
047800     WRITE FD-RSCHED-REC.
047900
048000     IF WK-RTE-STOP-COUNT (RTE-IDX) > 0
048100         PERFORM Z120-WRITE-STOP-LINE-RTN
048200             VARYING RTES-IDX FROM 1 BY 1
048300             UNTIL RTES-IDX > WK-RTE-STOP-COUNT (RTE-IDX)
048400     END-IF.
048500
048600     IF WK-RTE-VEHICLE-COUNT (RTE-IDX) > 0
048700         PERFORM Z130-WRITE-VEHICLE-RTN
048800             VARYING RTEV-IDX FROM 1 BY 1
048900             UNTIL RTEV-IDX > WK-RTE-VEHICLE-COUNT (RTE-IDX)
049000     END-IF.
049100
049200 Z120-WRITE-STOP-LINE-RTN.
049300     MOVE SPACES TO FD-RSCHED-REC.
049400     MOVE "S" TO RS-REC-TYPE.
049500     MOVE WK-RTE-DENSE-ID (RTE-IDX) TO RS-ROUTE-ID.
049600     MOVE WK-RTE-STOP-ID (RTE-IDX RTES-IDX) TO RS-S-STOP-ID.
049700     WRITE FD-RSCHED-REC.
049800
049900 Z130-WRITE-VEHICLE-RTN.
050000     MOVE SPACES TO FD-RSCHED-REC.
050100     MOVE "V" TO RS-REC-TYPE.
050200     MOVE WK-RTE-DENSE-ID (RTE-IDX) TO RS-ROUTE-ID.
050300     MOVE WK-RTV-VEHICLE-ID (RTE-IDX RTEV-IDX) TO RS-V-VEH-ID.
050400     MOVE WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX) TO
050500         RS-V-TRIP-COUNT.
050600     WRITE FD-RSCHED-REC.
050700
050800     IF WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX) > 0
050900         PERFORM Z140-WRITE-VEH-TRIP-RTN
051000             VARYING RTEVT-IDX FROM 1 BY 1
051100             UNTIL RTEVT-IDX >
051200                 WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX)
051300     END-IF.
051400
051500 Z140-WRITE-VEH-TRIP-RTN.
051600     MOVE SPACES TO FD-RSCHED-REC.
051700     MOVE "T" TO RS-REC-TYPE.
051800     MOVE WK-RTE-DENSE-ID (RTE-IDX) TO RS-ROUTE-ID.
051900     MOVE WK-RTV-VEHICLE-ID (RTE-IDX RTEV-IDX) TO RS-T-VEH-ID.
052000     MOVE RTEVT-IDX TO RS-T-TRIP-SEQ.
052100     MOVE WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX) TO
052200         RS-T-STOP-COUNT.
052300     WRITE FD-RSCHED-REC.
052400
052500     IF WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX) > 0
052600         PERFORM Z150-WRITE-STOP-DATA-UNIT-RTN
052700             VARYING RTEVTS-IDX FROM 1 BY 1
052800             UNTIL RTEVTS-IDX >
052900                 WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX)
053000     END-IF.
053100
053200 Z150-WRITE-STOP-DATA-UNIT-RTN.
053300     MOVE SPACES TO FD-RSCHED-REC.
053400     MOVE "D" TO RS-REC-TYPE.
053500     MOVE WK-RTE-DENSE-ID (RTE-IDX) TO RS-ROUTE-ID.
053600     MOVE WK-RTV-VEHICLE-ID (RTE-IDX RTEV-IDX) TO RS-D-VEH-ID.
053700     MOVE RTEVT-IDX TO RS-D-TRIP-SEQ.
053800     MOVE WK-RVS-STOP-ID
053900         (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX)
054000         TO RS-D-STOP-ID.
054100     MOVE WK-RVS-ARR-TIME
054200         (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX)
054300         TO RS-D-ARR-TIME.
054400     MOVE WK-RVS-DEP-TIME
054500         (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX)
054600         TO RS-D-DEP-TIME.
054700     WRITE FD-RSCHED-REC.
054800
054900 EJECT
055000*---------------------------------------------------------------- *       
055100*  Z200 - WRITE PHASE - STOPS-OUT (BATCH FLOW STEP 14)
055200*---------------------------------------------------------------- *       
055300 Z200-WRITE-STOPS-RTN.
055400     DISPLAY "SCHDRV0 - STOPMAP KEPT/TOTAL "
055500              WK-CTL-STOPMAP-KEPT "/" WK-CTL-STOPMAP-TOTAL.
055600     IF WK-SM-COUNT = 0
055700         GO TO Z200-WRITE-STOPS-EX
055800     END-IF.
055900     PERFORM Z210-WRITE-ONE-STOP-RTN
056000         VARYING SM-IDX FROM 1 BY 1
056100         UNTIL SM-IDX > WK-SM-COUNT.
056200 Z200-WRITE-STOPS-EX.
056300     EXIT.
056400
056500 Z210-WRITE-ONE-STOP-RTN.
056600     MOVE SPACES TO FD-SCOUT-REC.
056700     MOVE WK-SM-STOP-ID (SM-IDX) TO SC-STOP-ID.
056800     MOVE WK-SM-LON (SM-IDX)     TO SC-LON.
056900     MOVE WK-SM-LAT (SM-IDX)     TO SC-LAT.
057000     WRITE FD-SCOUT-REC.
057100
057200 EJECT
057300*---------------------------------------------------------------- *       
057400*  Z000 - END OF RUN - CLOSE EVERYTHING
057500*---------------------------------------------------------------- *       
057600 Z000-END-PROGRAM-RTN.
057700     CLOSE ROUTES-IN TRIPS-IN CALENDAR-IN STOP-TIMES-IN
057800           STOPS-IN ROUTE-SCHEDULES-OUT STOPS-OUT.
057900 Z000-END-PROGRAM-EX.
058000     EXIT.
058100
058200***************************************************************** *       
058300*************** END OF PROGRAM SOURCE - SCHDRV0 *****************
058400***************************************************************** *       
