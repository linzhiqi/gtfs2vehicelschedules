000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHRBND.
000400 AUTHOR.         S KUMAR.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   14 APR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - constrainOutOfBound, THE
001000*              SHORTEN-OR-DROP PASS. FOR EVERY ROUTE THAT DOES
001100*              NOT LIE ENTIRELY INSIDE THE RUN'S BOUNDING BOX,
001200*              EACH TRIP OF EACH VEHICLE IS WALKED STOP BY STOP
001300*              LOOKING FOR THE FIRST RUN OF CONSECUTIVE IN-BOUND
001400*              STOPS THAT REACHES HALF THE TRIP'S STOP COUNT -
001500*              THAT RUN SURVIVES, EVERYTHING ELSE IN THE TRIP IS
001600*              CUT AWAY. A TRIP THAT NEVER GETS A WINNING RUN IS
001700*              DROPPED WHOLE, WHICH CASCADES UP TO DROPPING AN
001800*              EMPTIED VEHICLE, WHICH CASCADES UP TO DROPPING AN
001900*              EMPTIED ROUTE.
002000*______________________________________________________________
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SCH0113  28/11/2007  MTAN    - TKT-5422                         SCH0113 
002400*                              - REVIEWED constrainOutOfBound     SCH0113 
002500*                                AFTER THE STOP-MAP LOAD ORDER    SCH0113 
002600*                                CHANGE IN SCH0058 - THE HALF-    SCH0113 
002700*                                THRESHOLD FREEZE-FIRST-WINNER    SCH0113 
002800*                                RULE STILL DEPENDS ON SCHSTMAP   SCH0113 
002900*                                RUNNING FIRST, CONFIRMED IN THE  SCH0113 
003000*                                CURRENT JCL, NO CHANGE REQUIRED. SCH0113 
003100*---------------------------------------------------------------- *       
003200* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
003300*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
003400*                                IN THIS PROGRAM.                 SCH0099 
003500*---------------------------------------------------------------- *       
003600* SCH0094  24/09/1997  SKUMAR  - TKT-4917                         SCH0094 
003700*                              - A100/A150 WERE CARRYING A LOCAL  SCH0094 
003800*                                WK-B-ALL-BOUND-SW OF THEIR OWN   SCH0094 
003900*                                INSTEAD OF THE WK-RTE-ALL-IN-    SCH0094 
004000*                                BOUND-SW FIELD ALREADY SITTING ONSCH0094
004100*                                THE ROUTE ENTRY IN GTFWORK - SET SCH0094 
004200*                                THAT ONE DIRECTLY. NO LOGIC      SCH0094 
004300*                                CHANGE, JUST STOPPED DUPLICATING SCH0094 
004400*                                A FIELD THAT WAS ALREADY THERE.  SCH0094 
004500*---------------------------------------------------------------- *       
004600* SCH0093  22/09/1997  SKUMAR  - TKT-4917                         SCH0093 
004700*                              - THE RUN-WINNING TEST WAS BEING   SCH0093 
004800*                                RE-EVALUATED ON EVERY STOP EVEN  SCH0093 
004900*                                AFTER A WINNER WAS ALREADY       SCH0093 
005000*                                FROZEN, WHICH LET A LATER,       SCH0093 
005100*                                LONGER RUN OVERWRITE THE FIRST   SCH0093 
005200*                                ONE - NOT WHAT THE SPEC CALLS    SCH0093 
005300*                                FOR. GUARDED C200 WITH           SCH0093 
005400*                                "NOT WK-B-WON" SO THE FIRST RUN  SCH0093 
005500*                                TO CROSS THE HALF-THRESHOLD IS   SCH0093 
005600*                                THE ONE THAT STICKS, EVEN IF THE SCH0093 
005700*                                RUN KEEPS GROWING AFTERWARD.     SCH0093 
005800*---------------------------------------------------------------- *       
005900* SCH0088  10/09/1997  JTAY    - TKT-4914                         SCH0088 
006000*                              - A100 WAS TESTING EVERY ROUTE'S   SCH0088 
006100*                                STOP LIST AGAINST THE RAW STOP   SCH0088 
006200*                                STAGING TABLE. SWITCHED TO THE   SCH0088 
006300*                                STOP MAP BUILT BY SCHSTMAP (THIS SCH0088 
006400*                                PROGRAM NOW RUNS AFTER IT) SO A  SCH0088 
006500*                                REPEATED STOP-ID PICKS UP THE    SCH0088 
006600*                                SAME LAST-WINS COORDINATE THE    SCH0088 
006700*                                OUTPUT PASS WILL USE.            SCH0088 
006800*---------------------------------------------------------------- *       
006900* SCH0079  02/05/1996  SKUMAR  - TKT-4590                         SCH0079 
007000*                              - INITIAL VERSION.                 SCH0079 
007100*---------------------------------------------------------------- *       
007200 EJECT
007300 ENVIRONMENT DIVISION.
007400*********************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-AS400.
007700 OBJECT-COMPUTER. IBM-AS400.
007800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
007900
008000 EJECT
008100 DATA DIVISION.
008200***************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                    PIC X(24) VALUE
008600     "** PROGRAM SCHRBND   **".
008700
008800 01  WK-B-SWITCHES.
008900     05  WK-B-IN-BOUND-SW      PIC X(01) VALUE "N".
009000         88  WK-B-IN-BOUND             VALUE "Y".
009100     05  WK-B-FOUND-SW         PIC X(01) VALUE "N".
009200         88  WK-B-FOUND                VALUE "Y".
009300     05  WK-B-WON-SW           PIC X(01) VALUE "N".
009400         88  WK-B-WON                  VALUE "Y".
009500
009600 01  WK-B-COUNTERS.
009700     05  WK-B-RTE-WPTR         PIC 9(04) COMP.
009800     05  WK-B-VEH-WPTR         PIC 9(04) COMP.
009900     05  WK-B-TRIP-WPTR        PIC 9(04) COMP.
010000     05  WK-B-STOP-SUB         PIC 9(04) COMP.
010100     05  WK-B-SRC-SUB          PIC 9(04) COMP.
010200     05  WK-B-TOTAL-STOPS      PIC 9(04) COMP.
010300     05  WK-B-HALF-COUNT       PIC 9(04) COMP.
010400     05  WK-B-RUN-START        PIC 9(04) COMP.
010500     05  WK-B-RUN-COUNT        PIC 9(04) COMP.
010600     05  WK-B-WIN-START        PIC 9(04) COMP.
010700     05  WK-B-WIN-COUNT        PIC 9(04) COMP.
010800
010900 01  WK-B-LOOKUP.
011000     05  WK-B-LOOKUP-STOP-ID   PIC X(20).
011100     05  WK-B-LOOKUP-LON       PIC S9(03)V9(06) COMP-3.
011200     05  WK-B-LOOKUP-LAT       PIC S9(03)V9(06) COMP-3.
011300
011400 EJECT
011500 LINKAGE SECTION.
011600*****************
011700     COPY GTFPARM.
011800     COPY GTFWORK.
011900     COPY GTFCTL.
012000
012100 EJECT
012200 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
012300***********************************************************
012400 MAIN-MODULE.
012500     MOVE ZERO TO WK-CTL-STOP-DELETED    WK-CTL-TRIP-DELETED
012600                  WK-CTL-VEHICLE-DELETED WK-CTL-ROUTE-DELETED.
012700     MOVE ZERO TO WK-B-RTE-WPTR.
012800
012900     IF WK-RTE-COUNT > 0
013000         PERFORM A100-SCAN-ROUTE-RTN
013100             VARYING RTE-IDX FROM 1 BY 1
013200             UNTIL RTE-IDX > WK-RTE-COUNT
013300     END-IF.
013400
013500     SET WK-RTE-COUNT TO WK-B-RTE-WPTR.
013600
013700     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
013800     PERFORM Z000-END-PROGRAM-ROUTINE
013900        THRU Z099-END-PROGRAM-ROUTINE-EX.
014000     GOBACK.
014100
014200 EJECT
014300*---------------------------------------------------------------- *       
014400*  A100 - ONE ROUTE. IF THE WHOLE ROUTE STOP LIST IS INSIDE THE
014500*  BOX, LEAVE IT ALONE - THE SHORTEN-OR-DROP WALK ONLY RUNS ON A
014600*  ROUTE THAT HAS AT LEAST ONE OUT-OF-BOUND STOP SOMEWHERE ON IT.
014700*---------------------------------------------------------------- *       
014800 A100-SCAN-ROUTE-RTN.
014900     PERFORM A150-TEST-ALL-BOUND-RTN THRU A150-TEST-ALL-BOUND-EX.
015000
015100     IF WK-RTE-ALL-IN-BOUND (RTE-IDX)
015200         PERFORM A900-KEEP-ROUTE-RTN THRU A900-KEEP-ROUTE-EX
015300     ELSE
015400         MOVE ZERO TO WK-B-VEH-WPTR
015500         IF WK-RTE-VEHICLE-COUNT (RTE-IDX) > 0
015600             PERFORM B100-SCAN-VEHICLE-RTN
015700                 VARYING RTEV-IDX FROM 1 BY 1
015800                 UNTIL RTEV-IDX > WK-RTE-VEHICLE-COUNT (RTE-IDX)
015900         END-IF
016000         SET WK-RTE-VEHICLE-COUNT (RTE-IDX) TO WK-B-VEH-WPTR
016100         IF WK-B-VEH-WPTR = 0
016200             ADD 1 TO WK-CTL-ROUTE-DELETED
016300         ELSE
016400             PERFORM A900-KEEP-ROUTE-RTN THRU A900-KEEP-ROUTE-EX
016500         END-IF
016600     END-IF.
016700
016800*---------------------------------------------------------------- *       
016900*  A150 - IS EVERY STOP ON THIS ROUTE'S STOP LIST IN BOUND, AS
017000*  THE STOP LIST STANDS BEFORE ANY TRIMMING THIS PASS DOES.
017100*---------------------------------------------------------------- *       
017200 A150-TEST-ALL-BOUND-RTN.
017300     SET WK-RTE-ALL-IN-BOUND-SW (RTE-IDX) TO "Y".
017400     IF WK-RTE-STOP-COUNT (RTE-IDX) > 0
017500         PERFORM A160-CHECK-ONE-STOP-RTN
017600             VARYING RTES-IDX FROM 1 BY 1
017700             UNTIL RTES-IDX > WK-RTE-STOP-COUNT (RTE-IDX)
017800                OR NOT WK-RTE-ALL-IN-BOUND (RTE-IDX)
017900     END-IF.
018000 A150-TEST-ALL-BOUND-EX.
018100     EXIT.
018200
018300 A160-CHECK-ONE-STOP-RTN.
018400     MOVE WK-RTE-STOP-ID (RTE-IDX RTES-IDX)
018500         TO WK-B-LOOKUP-STOP-ID.
018600     PERFORM D100-LOOKUP-COORD-RTN THRU D100-LOOKUP-COORD-EX.
018700     PERFORM D200-COORD-IN-BOUND-RTN THRU D200-COORD-IN-BOUND-EX.
018800     IF NOT WK-B-IN-BOUND
018900         SET WK-RTE-ALL-IN-BOUND-SW (RTE-IDX) TO "N"
019000     END-IF.
019100
019200*---------------------------------------------------------------- *       
019300*  A900 - KEEP THIS ROUTE, COMPACTING IT DOWN TO THE NEXT WRITE
019400*  POSITION IF EARLIER ROUTES HAVE ALREADY BEEN DROPPED.
019500*---------------------------------------------------------------- *       
019600 A900-KEEP-ROUTE-RTN.
019700     ADD 1 TO WK-B-RTE-WPTR.
019800     IF WK-B-RTE-WPTR NOT = RTE-IDX
019900         SET RTE-IDX2 TO WK-B-RTE-WPTR
020000         MOVE WK-RTE-ENTRY (RTE-IDX) TO WK-RTE-ENTRY (RTE-IDX2)
020100     END-IF.
020200 A900-KEEP-ROUTE-EX.
020300     EXIT.
020400
020500 EJECT
020600*---------------------------------------------------------------- *       
020700*  B100 - ONE VEHICLE OF THE ROUTE BEING WALKED.
020800*---------------------------------------------------------------- *       
020900 B100-SCAN-VEHICLE-RTN.
021000     MOVE ZERO TO WK-B-TRIP-WPTR.
021100
021200     IF WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX) > 0
021300         PERFORM C100-SCAN-TRIP-RTN
021400             VARYING RTEVT-IDX FROM 1 BY 1
021500             UNTIL RTEVT-IDX >
021600                 WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX)
021700     END-IF.
021800
021900     SET WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX) TO WK-B-TRIP-WPTR.
022000
022100     IF WK-B-TRIP-WPTR = 0
022200         ADD 1 TO WK-CTL-VEHICLE-DELETED
022300     ELSE
022400         ADD 1 TO WK-B-VEH-WPTR
022500         IF WK-B-VEH-WPTR NOT = RTEV-IDX
022600             SET RTEV-IDX2 TO WK-B-VEH-WPTR
022700             MOVE WK-RTE-VEHICLE-ENTRY (RTE-IDX RTEV-IDX)
022800                 TO WK-RTE-VEHICLE-ENTRY (RTE-IDX RTEV-IDX2)
022900         END-IF
023000     END-IF.
023100
023200 EJECT
023300*---------------------------------------------------------------- *       
023400*  C100 - ONE TRIP OF THE VEHICLE - THE SHORTEN-OR-DROP WALK.
023500*  HALF-THRESHOLD IS numOfStop / 2, INTEGER DIVISION.
023600*---------------------------------------------------------------- *       
023700 C100-SCAN-TRIP-RTN.
023800     MOVE WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX)
023900         TO WK-B-TOTAL-STOPS.
024000     DIVIDE WK-B-TOTAL-STOPS BY 2 GIVING WK-B-HALF-COUNT.
024100     MOVE ZERO TO WK-B-RUN-START WK-B-RUN-COUNT
024200                  WK-B-WIN-START WK-B-WIN-COUNT.
024300     SET WK-B-WON-SW TO "N".
024400
024500     IF WK-B-TOTAL-STOPS > 0
024600         PERFORM C200-WALK-ONE-STOP-RTN
024700             VARYING WK-B-STOP-SUB FROM 1 BY 1
024800             UNTIL WK-B-STOP-SUB > WK-B-TOTAL-STOPS
024900     END-IF.
025000
025100     IF WK-B-WON
025200         PERFORM C400-TRIM-TO-WINNER-RTN
025300             THRU C400-TRIM-TO-WINNER-EX
025400     ELSE
025500         MOVE ZERO TO
025600             WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX)
025700     END-IF.
025800
025900     IF WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX) = 0
026000         ADD 1 TO WK-CTL-TRIP-DELETED
026100     ELSE
026200         ADD 1 TO WK-B-TRIP-WPTR
026300         IF WK-B-TRIP-WPTR NOT = RTEVT-IDX
026400             SET RTEVT-IDX2 TO WK-B-TRIP-WPTR
026500             MOVE WK-RTV-TRIP-ENTRY (RTE-IDX RTEV-IDX RTEVT-IDX)
026600                 TO WK-RTV-TRIP-ENTRY
026700                     (RTE-IDX RTEV-IDX RTEVT-IDX2)
026800         END-IF
026900     END-IF.
027000
027100*---------------------------------------------------------------- *       
027200*  C200 - ONE STOP OF THE TRIP. GROW OR BREAK THE CURRENT RUN;
027300*  FREEZE THE FIRST RUN THAT REACHES THE HALF-THRESHOLD AND STOP
027400*  MOVING THE WINNING BOUNDARY AFTER THAT (SEE SCH0093) - THE
027500*  REST OF THE WALK ONLY EXISTS TO KEEP PRUNING THE ROUTE STOP
027600*  LIST.
027700*---------------------------------------------------------------- *       
027800 C200-WALK-ONE-STOP-RTN.
027900     SET RTEVTS-IDX TO WK-B-STOP-SUB.
028000     MOVE WK-RVS-STOP-ID (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX)
028100         TO WK-B-LOOKUP-STOP-ID.
028200     PERFORM D100-LOOKUP-COORD-RTN THRU D100-LOOKUP-COORD-EX.
028300     PERFORM D200-COORD-IN-BOUND-RTN THRU D200-COORD-IN-BOUND-EX.
028400
028500     IF WK-B-IN-BOUND
028600         IF WK-B-RUN-COUNT = 0
028700             MOVE WK-B-STOP-SUB TO WK-B-RUN-START
028800         END-IF
028900         ADD 1 TO WK-B-RUN-COUNT
029000         IF NOT WK-B-WON AND WK-B-RUN-COUNT >= WK-B-HALF-COUNT
029100             SET WK-B-WON TO TRUE
029200             MOVE WK-B-RUN-START TO WK-B-WIN-START
029300             MOVE WK-B-RUN-COUNT TO WK-B-WIN-COUNT
029400         END-IF
029500     ELSE
029600         PERFORM C300-REMOVE-ROUTE-STOP-RTN
029700             THRU C300-REMOVE-ROUTE-STOP-EX
029800         MOVE ZERO TO WK-B-RUN-COUNT
029900     END-IF.
030000
030100*---------------------------------------------------------------- *       
030200*  C300 - A STOP JUST FOUND OUT OF BOUND ON THIS WALK COMES OFF
030300*  THE ROUTE'S OVERALL STOP LIST THE FIRST TIME IT IS SEEN THERE
030400*  - IF IT HAS ALREADY BEEN REMOVED BY AN EARLIER TRIP'S WALK,
030500*  THE SEARCH SIMPLY FAILS AND NOTHING HAPPENS HERE.
030600*---------------------------------------------------------------- *       
030700 C300-REMOVE-ROUTE-STOP-RTN.
030800     SET WK-B-FOUND-SW TO "N".
030900     IF WK-RTE-STOP-COUNT (RTE-IDX) > 0
031000         SET RTES-IDX TO 1
031100         SEARCH WK-RTE-STOP-ENTRY
031200             AT END
031300                 CONTINUE
031400             WHEN WK-RTE-STOP-ID (RTE-IDX RTES-IDX) =
031500                     WK-B-LOOKUP-STOP-ID
031600                 SET WK-B-FOUND TO TRUE
031700         END-SEARCH
031800     END-IF.
031900
032000     IF WK-B-FOUND
032100         IF RTES-IDX < WK-RTE-STOP-COUNT (RTE-IDX)
032200             PERFORM C350-SHIFT-STOP-DOWN-RTN
032300                 VARYING RTES-IDX FROM RTES-IDX BY 1
032400                 UNTIL RTES-IDX >= WK-RTE-STOP-COUNT (RTE-IDX)
032500         END-IF
032600         SUBTRACT 1 FROM WK-RTE-STOP-COUNT (RTE-IDX)
032700         ADD 1 TO WK-CTL-STOP-DELETED
032800     END-IF.
032900 C300-REMOVE-ROUTE-STOP-EX.
033000     EXIT.
033100
033200 C350-SHIFT-STOP-DOWN-RTN.
033300     SET RTES-IDX2 TO RTES-IDX.
033400     SET RTES-IDX2 UP BY 1.
033500     MOVE WK-RTE-STOP-ID (RTE-IDX RTES-IDX2)
033600         TO WK-RTE-STOP-ID (RTE-IDX RTES-IDX).
033700
033800 EJECT
033900*---------------------------------------------------------------- *       
034000*  C400 - THE WINNING RUN SURVIVES; EVERYTHING BEFORE AND AFTER
034100*  ITS SPAN IS CUT AWAY BY SLIDING THE SPAN DOWN TO START AT
034200*  POSITION 1 AND RESETTING THE STOP COUNT TO THE RUN LENGTH.
034300*---------------------------------------------------------------- *       
034400 C400-TRIM-TO-WINNER-RTN.
034500     IF WK-B-WIN-START > 1
034600         PERFORM C450-COPY-STOP-DOWN-RTN
034700             VARYING WK-B-STOP-SUB FROM 1 BY 1
034800             UNTIL WK-B-STOP-SUB > WK-B-WIN-COUNT
034900     END-IF.
035000     SET WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX)
035100         TO WK-B-WIN-COUNT.
035200 C400-TRIM-TO-WINNER-EX.
035300     EXIT.
035400
035500 C450-COPY-STOP-DOWN-RTN.
035600     COMPUTE WK-B-SRC-SUB = WK-B-WIN-START + WK-B-STOP-SUB - 1.
035700     SET RTEVTS-IDX  TO WK-B-STOP-SUB.
035800     SET RTEVTS-IDX2 TO WK-B-SRC-SUB.
035900     MOVE WK-RVS-STOP-ID
036000             (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX2)
036100         TO WK-RVS-STOP-ID
036200             (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX).
036300     MOVE WK-RVS-ARR-TIME
036400             (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX2)
036500         TO WK-RVS-ARR-TIME
036600             (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX).
036700     MOVE WK-RVS-DEP-TIME
036800             (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX2)
036900         TO WK-RVS-DEP-TIME
037000             (RTE-IDX RTEV-IDX RTEVT-IDX RTEVTS-IDX).
037100
037200 EJECT
037300*---------------------------------------------------------------- *       
037400*  D100/D200 - isCoordInBound. SHARED BY THE ROUTE-LEVEL
037500*  ALL-IN-BOUND TEST (A160) AND THE TRIP-LEVEL WALK (C200).
037600*  STRICT INEQUALITY BOTH SIDES, BOTH AXES - A BOUNDARY VALUE
037700*  ITSELF COUNTS AS OUTSIDE.
037800*---------------------------------------------------------------- *       
037900 D100-LOOKUP-COORD-RTN.
038000     SET WK-B-FOUND-SW TO "N".
038100     IF WK-SM-COUNT > 0
038200         SET SM-IDX TO 1
038300         SEARCH WK-SM-ENTRY
038400             AT END
038500                 DISPLAY "SCHRBND - STOP VANISHED "
038600                         WK-B-LOOKUP-STOP-ID
038700             WHEN WK-SM-STOP-ID (SM-IDX) = WK-B-LOOKUP-STOP-ID
038800                 SET WK-B-FOUND TO TRUE
038900         END-SEARCH
039000     END-IF.
039100
039200     IF WK-B-FOUND
039300         MOVE WK-SM-LON (SM-IDX) TO WK-B-LOOKUP-LON
039400         MOVE WK-SM-LAT (SM-IDX) TO WK-B-LOOKUP-LAT
039500     ELSE
039600         MOVE ZERO TO WK-B-LOOKUP-LON WK-B-LOOKUP-LAT
039700     END-IF.
039800 D100-LOOKUP-COORD-EX.
039900     EXIT.
040000
040100 D200-COORD-IN-BOUND-RTN.
040200     SET WK-B-IN-BOUND-SW TO "N".
040300     IF WK-B-LOOKUP-LON > WK-PARM-XMIN AND
040400        WK-B-LOOKUP-LON < WK-PARM-XMAX AND
040500        WK-B-LOOKUP-LAT > WK-PARM-YMIN AND
040600        WK-B-LOOKUP-LAT < WK-PARM-YMAX
040700         SET WK-B-IN-BOUND TO TRUE
040800     END-IF.
040900 D200-COORD-IN-BOUND-EX.
041000     EXIT.
041100
041200 EJECT
041300*---------------------------------------------------------------- *       
041400*  Z900 - REPORT (SEE REPORTS)
041500*---------------------------------------------------------------- *       
041600 Z900-REPORT-TOTALS-RTN.
041700     DISPLAY "SCHRBND - STOP/TRIP/VEHICLE/ROUTE DELETED "
041800             WK-CTL-STOP-DELETED "/" WK-CTL-TRIP-DELETED "/"
041900             WK-CTL-VEHICLE-DELETED "/" WK-CTL-ROUTE-DELETED.
042000 Z900-REPORT-TOTALS-EX.
042100     EXIT.
042200
042300 EJECT
042400*---------------------------------------------------------------- *       
042500 Z000-END-PROGRAM-ROUTINE.
042600*---------------------------------------------------------------- *       
042700     CONTINUE.
042800*---------------------------------------------------------------- *       
042900 Z099-END-PROGRAM-ROUTINE-EX.
043000*---------------------------------------------------------------- *       
043100     EXIT.
043200
043300***************************************************************** *       
043400*************** END OF PROGRAM SOURCE - SCHRBND *****************
043500***************************************************************** *       
