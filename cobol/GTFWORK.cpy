000100*  GTFWORK.cpybk
000200*  I-O FORMAT: WK-GTFWORK
000300*  MASTER WORKING-STORAGE TABLE SET FOR THE SCHED SUITE.
000400*  HELD ENTIRELY IN MEMORY FOR THE LIFE OF ONE RUN AND PASSED BY
000500*  REFERENCE FROM SCHDRV0 DOWN TO EVERY CALLED SUBROUTINE - THIS
000600*  IS THE "RECORD" EVERY STEP OF THE CONVERSION READS AND WRITES.
000700*
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* SCH0009 09/03/1994 RHALIM  SCHED PHASE 1                        SCH0009 
001200*                            INITIAL VERSION - RAW STAGING        SCH0009 
001300*                            TABLES (ONE PER GTFS INPUT FILE)     SCH0009 
001400*                            PLUS THE ROUTE/TRIP/VEHICLE WORK     SCH0009 
001500*                            HIERARCHY BUILT UP THROUGH THE RUN.  SCH0009 
001600* SCH0031 15/04/1996 SKUMAR  TKT-4471                             SCH0031 
001700*                            ADDED WK-RC-DAY-FLAGS-N REDEFINE     SCH0031 
001800*                            SO SCHSPLIT CAN TEST "ALL FLAGGED"/  SCH0031 
001900*                            "NONE FLAGGED" IN ONE COMPARE        SCH0031 
002000*                            INSTEAD OF WALKING THE TABLE.        SCH0031 
002100* SCH0058 03/06/1996 JTAY    TKT-4610                             SCH0058 
002200*                            WIDENED WK-RTE-TRIP-ENTRY AND        SCH0058 
002300*                            WK-RTV-TRIP-ENTRY - PILOT FEED       SCH0058 
002400*                            OVERFLOWED THE ORIGINAL 120-TRIP     SCH0058 
002500*                            CEILING AFTER THE WEEKDAY-SPLIT      SCH0058 
002600*                            PASS.                                SCH0058 
002700* SCH0072 22/08/1997 SKUMAR  TKT-4899                             SCH0072 
002800*                            ADDED A SECOND INDEX-NAME TO THE     SCH0072 
002900*                            TRIP AND STOP-TIME TABLES SO         SCH0072 
003000*                            SCHSORT COULD RUN A STRAIGHT         SCH0072 
003100*                            INSERTION SORT WITH TWO POSITIONS    SCH0072 
003200*                            OPEN AT ONCE.                        SCH0072 
003300* SCH0089 12/09/1997 JTAY    TKT-4915                             SCH0089 
003400*                            ADDED A SECOND INDEX-NAME TO THE     SCH0089 
003500*                            STOP-MAP TABLE SO SCHXBND COULD      SCH0089 
003600*                            COMPACT SURVIVING ENTRIES DOWN IN    SCH0089 
003700*                            PLACE (READ POSITION AND WRITE       SCH0089 
003800*                            POSITION OPEN AT ONCE) WITHOUT A     SCH0089 
003900*                            SECOND WORK TABLE.                   SCH0089 
004000* SCH0092 20/09/1997 SKUMAR  TKT-4917                             SCH0092 
004100*                            ADDED A SECOND INDEX-NAME TO THE     SCH0092 
004200*                            ROUTE, ROUTE-STOP, VEHICLE AND       SCH0092 
004300*                            VEHICLE-TRIP TABLES FOR SCHRBND -    SCH0092 
004400*                            THE SHORTEN-OR-DROP PASS COMPACTS    SCH0092 
004500*                            SURVIVING STOPS/TRIPS/VEHICLES/      SCH0092 
004600*                            ROUTES DOWN IN PLACE AT FOUR         SCH0092 
004700*                            NESTING LEVELS AT ONCE.              SCH0092 
004800***************************************************************** SCH0092 
004900
005000 01  WK-GTFWORK.
005100
005200*---------------------------------------------------------------*
005300*  WEEKDAY SUBSCRIPT (1=MON..7=SUN) - A PLAIN SUBSCRIPT, NOT AN
005400*  INDEXED-BY ITEM, SO IT CAN ADDRESS THE SEVERAL DIFFERENTLY
005500*  SIZED WEEKDAY TABLES BELOW (WK-RC-DAY-FLAG, WK-RR-CLAIM) WITH
005600*  THE SAME COUNTER.
005700*---------------------------------------------------------------*
005800     05  WK-WEEKDAY-SUB               PIC 9(01) COMP.
005900
006000*---------------------------------------------------------------*
006100*  RAW STAGING TABLES - ONE ENTRY PER RECORD READ, IN FILE ORDER
006200*---------------------------------------------------------------*
006300     05  WK-RAW-ROUTE-TABLE.
006400         10  WK-RAW-ROUTE-COUNT        PIC 9(04) COMP.
006500         10  WK-RAW-ROUTE-ENTRY
006600                 OCCURS 1 TO 150 TIMES
006700                 DEPENDING ON WK-RAW-ROUTE-COUNT
006800                 INDEXED BY RR-IDX.
006900             15  WK-RR-ROUTE-ID            PIC X(20).
007000             15  WK-RR-ROUTE-TYPE          PIC 9(01).
007100             15  WK-RR-QUALIFIES-SW        PIC X(01) VALUE "N".
007200                 88  WK-RR-QUALIFIES               VALUE "Y".
007300             15  WK-RR-DENSE-ID            PIC 9(06) COMP.
007400             15  WK-RR-LAYER-ID            PIC 9(01).
007500             15  WK-RR-CLAIM-TABLE.
007600*                        ONE SLOT PER WEEKDAY (1=MON..7=SUN),
007700*                        USED BY obtainUsefulTrips TO REMEMBER
007800*                        WHICH TRIP FIRST CLAIMED THE SLOT.
007900                 20  WK-RR-CLAIM OCCURS 7 TIMES.
008000                     25  WK-RR-CLAIM-SW        PIC X(01)
008100                                                VALUE "N".
008200                         88  WK-RR-CLAIMED             VALUE "Y".
008300                     25  WK-RR-CLAIM-SIGNATURE PIC 9(16)
008400                                                VALUE ZEROS.
008500
008600     05  WK-RAW-TRIP-TABLE.
008700         10  WK-RAW-TRIP-COUNT         PIC 9(04) COMP.
008800         10  WK-RAW-TRIP-ENTRY
008900                 OCCURS 1 TO 3000 TIMES
009000                 DEPENDING ON WK-RAW-TRIP-COUNT
009100                 INDEXED BY RT-IDX.
009200             15  WK-RT-TRIP-ID             PIC X(30).
009300             15  WK-RT-ROUTE-ID            PIC X(20).
009400             15  WK-RT-SERVICE-ID          PIC X(20).
009500             15  WK-RT-USEFUL-SW           PIC X(01) VALUE "N".
009600                 88  WK-RT-USEFUL                  VALUE "Y".
009700
009800     05  WK-RAW-CAL-TABLE.
009900         10  WK-RAW-CAL-COUNT          PIC 9(04) COMP.
010000         10  WK-RAW-CAL-ENTRY
010100                 OCCURS 1 TO 1000 TIMES
010200                 DEPENDING ON WK-RAW-CAL-COUNT
010300                 INDEXED BY RC-IDX.
010400             15  WK-RC-SERVICE-ID          PIC X(20).
010500             15  WK-RC-DAY-FLAG PIC 9(01) OCCURS 7 TIMES.
010600*                        MON=1 .. SUN=7 (ORDINAL-1 GIVES THE
010700*                        Mon=0..Sun=6 OFFSET USED FOR TIME SHIFT)
010800             15  WK-RC-DAY-FLAGS-N REDEFINES WK-RC-DAY-FLAG
010900                                       PIC 9(07).
011000*                        ALL 7 FLAGS AS ONE NUMBER - ZERO MEANS
011100*                        "NO WEEKDAY FLAGGED", AN INPUT ERROR.
011200             15  WK-RC-WINDOW.
011300                 20  WK-RC-START-DATE      PIC 9(08).
011400                 20  WK-RC-END-DATE        PIC 9(08).
011500             15  WK-RC-SIGNATURE REDEFINES WK-RC-WINDOW
011600                                       PIC 9(16).
011700*                        CAL-START-DATE || CAL-END-DATE, USED
011800*                        AS THE DUPLICATE-SERVICE SIGNATURE.
011900
012000     05  WK-RAW-STOPTIME-TABLE.
012100         10  WK-RAW-ST-COUNT           PIC 9(05) COMP.
012200         10  WK-RAW-ST-ENTRY
012300                 OCCURS 1 TO 30000 TIMES
012400                 DEPENDING ON WK-RAW-ST-COUNT
012500                 INDEXED BY RS-IDX.
012600             15  WK-RS-TRIP-ID             PIC X(30).
012700             15  WK-RS-STOP-ID             PIC X(20).
012800             15  WK-RS-SEQUENCE            PIC 9(04) COMP.
012900             15  WK-RS-ARR-TIME            PIC S9(07) COMP-3.
013000             15  WK-RS-DEP-TIME            PIC S9(07) COMP-3.
013100             15  WK-RS-KEEP-SW             PIC X(01) VALUE "N".
013200                 88  WK-RS-KEEP                    VALUE "Y".
013300
013400     05  WK-RAW-STOP-TABLE.
013500         10  WK-RAW-STOP-COUNT         PIC 9(05) COMP.
013600         10  WK-RAW-STOP-ENTRY
013700                 OCCURS 1 TO 3000 TIMES
013800                 DEPENDING ON WK-RAW-STOP-COUNT
013900                 INDEXED BY RP-IDX.
014000             15  WK-RP-STOP-ID             PIC X(20).
014100             15  WK-RP-LON                 PIC S9(03)V9(06)
014200                                            COMP-3.
014300             15  WK-RP-LAT                 PIC S9(03)V9(06)
014400                                            COMP-3.
014500
014600*---------------------------------------------------------------*
014700*  STOP-ID TO COORDINATE LOOKUP - SCHSTMAP/SCHXBND/SCHOFST ALL
014800*  WORK AGAINST THIS TABLE
014900*---------------------------------------------------------------*
015000     05  WK-STOPMAP-TABLE.
015100         10  WK-SM-COUNT               PIC 9(05) COMP.
015200         10  WK-SM-ENTRY
015300                 OCCURS 1 TO 3000 TIMES
015400                 DEPENDING ON WK-SM-COUNT
015500                 INDEXED BY SM-IDX SM-IDX2.
015600             15  WK-SM-STOP-ID             PIC X(20).
015700             15  WK-SM-COORD.
015800                 20  WK-SM-LON             PIC S9(03)V9(06)
015900                                            COMP-3.
016000                 20  WK-SM-LAT             PIC S9(03)V9(06)
016100                                            COMP-3.
016200             15  WK-SM-COORD-X REDEFINES WK-SM-COORD
016300                                            PIC X(10).
016400*                        RAW-BYTE VIEW OF THE PACKED LON/LAT
016500*                        PAIR - USED BY A100-BUILD-MAP-RTN TO
016600*                        MOVE A WHOLE COORDINATE IN ONE SHOT.
016700
016800*---------------------------------------------------------------*
016900*  GLOBAL VEHICLE COUNTER - ONE SEQUENCE ACROSS THE WHOLE RUN,
017000*  NOT PER ROUTE (SEE populateVehicleList)
017100*---------------------------------------------------------------*
017200     05  WK-NEXT-VEHICLE-ID            PIC 9(06) COMP
017300                                        VALUE ZERO.
017400
017500*---------------------------------------------------------------*
017600*  ROUTE WORK HIERARCHY - ROUTE -> TRIP -> STOP-TIME AND
017700*  ROUTE -> VEHICLE -> TRIP -> STOP-DATA-UNIT. BUILT BY
017800*  obtainTop2BottomStructure ONWARD, MUTATED THROUGH
017900*  constrainOutOfBound.
018000*---------------------------------------------------------------*
018100     05  WK-ROUTE-TABLE.
018200         10  WK-RTE-COUNT              PIC 9(04) COMP.
018300         10  WK-RTE-ENTRY
018400                 OCCURS 1 TO 150 TIMES
018500                 DEPENDING ON WK-RTE-COUNT
018600                 INDEXED BY RTE-IDX RTE-IDX2.
018700             15  WK-RTE-ROUTE-ID           PIC X(20).
018800             15  WK-RTE-DENSE-ID           PIC 9(06) COMP.
018900             15  WK-RTE-ROUTE-TYPE         PIC 9(01).
019000             15  WK-RTE-LAYER-ID           PIC 9(01).
019100             15  WK-RTE-ALL-IN-BOUND-SW    PIC X(01) VALUE "Y".
019200                 88  WK-RTE-ALL-IN-BOUND           VALUE "Y".
019300*                        ROUTE STOP LIST (DISTINCT STOP IDS)
019400             15  WK-RTE-STOP-COUNT         PIC 9(04) COMP.
019500             15  WK-RTE-STOP-ENTRY
019600                     OCCURS 1 TO 200 TIMES
019700                     DEPENDING ON WK-RTE-STOP-COUNT
019800                     INDEXED BY RTES-IDX RTES-IDX2.
019900                 20  WK-RTE-STOP-ID            PIC X(20).
020000*                        ROUTE TRIP LIST, SORTED BY START TIME
020100             15  WK-RTE-TRIP-COUNT         PIC 9(04) COMP.
020200             15  WK-RTE-TRIP-ENTRY
020300                     OCCURS 1 TO 260 TIMES
020400                     DEPENDING ON WK-RTE-TRIP-COUNT
020500                     INDEXED BY RTET-IDX RTET-IDX2.
020600                 20  WK-RTT-TRIP-ID            PIC X(40).
020700                 20  WK-RTT-TRIP-ID-PARTS
020800                         REDEFINES WK-RTT-TRIP-ID.
020900                     25  WK-RTT-TRIP-ID-BASE       PIC X(30).
021000                     25  WK-RTT-TRIP-ID-SUFFIX     PIC X(10).
021100                 20  WK-RTT-START-TIME         PIC S9(07)
021200                                                COMP-3.
021300                 20  WK-RTT-END-TIME           PIC S9(07)
021400                                                COMP-3.
021500                 20  WK-RTT-ASSIGNED-SW        PIC X(01)
021600                                                VALUE "N".
021700                     88  WK-RTT-ASSIGNED               VALUE "Y".
021800                 20  WK-RTT-STOPTIME-COUNT     PIC 9(04) COMP.
021900                 20  WK-RTT-STOPTIME-ENTRY
022000                         OCCURS 1 TO 60 TIMES
022100                         DEPENDING ON WK-RTT-STOPTIME-COUNT
022200                         INDEXED BY RTETS-IDX RTETS-IDX2.
022300                     25  WK-RTS-STOP-ID            PIC X(20).
022400                     25  WK-RTS-SEQUENCE           PIC 9(04)
022500                                                    COMP.
022600                     25  WK-RTS-ARR-TIME           PIC S9(07)
022700                                                    COMP-3.
022800                     25  WK-RTS-DEP-TIME           PIC S9(07)
022900                                                    COMP-3.
023000*                        ROUTE VEHICLE LIST (populateVehicleList)
023100             15  WK-RTE-VEHICLE-COUNT      PIC 9(04) COMP.
023200             15  WK-RTE-VEHICLE-ENTRY
023300                     OCCURS 1 TO 80 TIMES
023400                     DEPENDING ON WK-RTE-VEHICLE-COUNT
023500                     INDEXED BY RTEV-IDX RTEV-IDX2.
023600                 20  WK-RTV-VEHICLE-ID         PIC 9(06) COMP.
023700                 20  WK-RTV-TRIP-COUNT         PIC 9(04) COMP.
023800                 20  WK-RTV-TRIP-ENTRY
023900                         OCCURS 1 TO 260 TIMES
024000                         DEPENDING ON WK-RTV-TRIP-COUNT
024100                         INDEXED BY RTEVT-IDX RTEVT-IDX2.
024200                     25  WK-RVT-TRIP-ID            PIC X(40).
024300                     25  WK-RVT-END-TIME           PIC S9(07)
024400                                                    COMP-3.
024500*                        CARRIED OVER FROM WK-RTT-END-TIME AT
024600*                        ASSIGNMENT TIME SO populateVehicleList
024700*                        DOES NOT HAVE TO RE-SEARCH THE ROUTE'S
024800*                        TRIP LIST FOR ITS OWN LAST TRIP.
024900                     25  WK-RVT-STOP-COUNT         PIC 9(04)
025000                                                    COMP.
025100                     25  WK-RVT-STOP-ENTRY
025200                             OCCURS 1 TO 60 TIMES
025300                             DEPENDING ON WK-RVT-STOP-COUNT
025400                             INDEXED BY RTEVTS-IDX RTEVTS-IDX2.
025500                         30  WK-RVS-STOP-ID            PIC X(20).
025600                         30  WK-RVS-ARR-TIME           PIC
025700                                                    S9(07)
025800                                                    COMP-3.
025900                         30  WK-RVS-DEP-TIME           PIC
026000                                                    S9(07)
026100                                                    COMP-3.
