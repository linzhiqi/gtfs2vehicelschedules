000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHSPLIT.
000400 AUTHOR.         S KUMAR.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   14 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - SPLIT TRIPS FOR MULTIPLE WEEKDAYS.
001000*              A TRIP THAT RUNS ON N WEEKDAYS BECOMES N TRIP
001100*              ENTRIES - THE ORIGINAL, SHIFTED IN PLACE FOR THE
001200*              FIRST FLAGGED WEEKDAY, PLUS N-1 DEEP CLONES, ONE
001300*              PER REMAINING FLAGGED WEEKDAY, EACH SHIFTED AND
001400*              GIVEN A NEW TRIP KEY.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* SCH0100  09/02/2001  MTAN    - TKT-5077                         SCH0100 
001900*                              - A300 WAS BUILDING THE weekday_n  SCH0100 
002000*                                TRIP-ID SUFFIX FROM THE RAW 1-7  SCH0100 
002100*                                CALENDAR SUBSCRIPT INSTEAD OF    SCH0100 
002200*                                THE 0-6 WEEKDAY ORDINAL THE      SCH0100 
002300*                                SIMULATOR EXPECTS - A SUNDAY     SCH0100 
002400*                                MAKE-UP TRIP WAS COMING OUT      SCH0100 
002500*                                weekday_7 INSTEAD OF weekday_6.  SCH0100 
002600*                                SUBTRACTED 1 BEFORE THE MOVE,    SCH0100 
002700*                                MATCHING WHAT THE OFFSET-SECONDS SCH0100 
002800*                                COMPUTE WAS ALREADY DOING.       SCH0100 
002900*---------------------------------------------------------------- *       
003000* SCH0114  27/06/2009  DWONG   - TKT-5866                         SCH0114 
003100*                              - REVIEWED AFTER THE PLANNING      SCH0114 
003200*                                DEPT'S SWITCH TO THE GTFS        SCH0114 
003300*                                CALENDAR_DATES OVERLAY FEED -    SCH0114 
003400*                                THIS PROGRAM ONLY EVER SEES THE  SCH0114 
003500*                                EXPANDED WK-RAW-CAL-ENTRY TABLE  SCH0114 
003600*                                SCHUTRP BUILDS, NO CHANGE        SCH0114 
003700*                                REQUIRED HERE.                   SCH0114 
003800*---------------------------------------------------------------- *       
003900* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
004000*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
004100*                                IN THIS PROGRAM.                 SCH0099 
004200*---------------------------------------------------------------- *       
004300* SCH0071  05/05/1997  SKUMAR  - TKT-4955                         SCH0071 
004400*                              - A CALENDAR WITH ZERO WEEKDAYS    SCH0071 
004500*                                FLAGGED WAS ABENDING ON A        SCH0071 
004600*                                SUBSCRIPT-OUT-OF-RANGE IN A200 - SCH0071 
004700*                                NOW LOGGED AND SKIPPED PER THE   SCH0071 
004800*                                DATA-VALIDATION RULE.            SCH0071 
004900*---------------------------------------------------------------- *       
005000* SCH0016  14/03/1994  SKUMAR  - SCHED PHASE 1                    SCH0016 
005100*                              - INITIAL VERSION.                 SCH0016 
005200*---------------------------------------------------------------- *       
005300 EJECT
005400 ENVIRONMENT DIVISION.
005500*********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
006000                   CLASS WEEKDAY-DIGIT IS "1" THRU "7".
006100
006200 EJECT
006300 DATA DIVISION.
006400***************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                    PIC X(24) VALUE
006800     "** PROGRAM SCHSPLIT  **".
006900
007000 01  WK-SP-COUNTERS.
007100     05  WK-SP-ORIG-TRIP-COUNT PIC 9(04) COMP VALUE ZERO.
007200     05  WK-SP-FLAG-COUNT      PIC 9(01) COMP VALUE ZERO.
007300     05  WK-SP-FLAG-SUB        PIC 9(01) COMP VALUE ZERO.
007400     05  WK-SP-SRC-RTET        PIC 9(04) COMP VALUE ZERO.
007500     05  WK-SP-NEW-RTET        PIC 9(04) COMP VALUE ZERO.
007600     05  WK-SP-STOP-SUB        PIC 9(04) COMP VALUE ZERO.
007700     05  WK-SP-TRIPS-MADE-UP   PIC 9(04) COMP VALUE ZERO.
007800
007900 01  WK-SP-FLAG-LIST.
008000     05  WK-SP-FLAG-ENTRY OCCURS 7 TIMES
008100                               PIC 9(01) COMP.
008200
008300 01  WK-SP-SERVICE-ID          PIC X(20) VALUE SPACES.
008400 01  WK-SP-OFFSET-SECONDS      PIC S9(07) COMP-3 VALUE ZERO.
008500 01  WK-SP-ORDINAL-DISP        PIC 9(01) VALUE ZERO.
008600 01  WK-SP-NEW-TRIP-ID         PIC X(40) VALUE SPACES.
008700 01  WK-SP-STR-PTR             PIC 9(02) COMP VALUE 1.
008800
008900 01  WK-SP-SWITCHES.
009000     05  WK-SP-TRIP-FOUND-SW   PIC X(01) VALUE "N".
009100         88  WK-SP-TRIP-FOUND          VALUE "Y".
009200     05  WK-SP-CAL-FOUND-SW    PIC X(01) VALUE "N".
009300         88  WK-SP-CAL-FOUND           VALUE "Y".
009400
009500 EJECT
009600 LINKAGE SECTION.
009700*****************
009800     COPY GTFPARM.
009900     COPY GTFWORK.
010000     COPY GTFCTL.
010100
010200 EJECT
010300 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
010400***********************************************************
010500 MAIN-MODULE.
010600     MOVE ZERO TO WK-CTL-TRIP-MADEUP WK-CTL-TRIP-AFTER-MAKEUP.
010700     IF WK-RTE-COUNT > 0
010800         PERFORM A050-SPLIT-ONE-ROUTE-RTN
010900             VARYING RTE-IDX FROM 1 BY 1
011000             UNTIL RTE-IDX > WK-RTE-COUNT
011100     END-IF.
011200     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z099-END-PROGRAM-ROUTINE-EX.
011500     GOBACK.
011600
011700 EJECT
011800*---------------------------------------------------------------- *       
011900*  A050 - ONE ROUTE. ONLY THE TRIPS PRESENT ON ENTRY ARE WALKED -
012000*  CLONES ADDED DURING THIS PASS ARE NOT RE-SPLIT.
012100*---------------------------------------------------------------- *       
012200 A050-SPLIT-ONE-ROUTE-RTN.
012300     MOVE WK-RTE-TRIP-COUNT (RTE-IDX) TO WK-SP-ORIG-TRIP-COUNT.
012400     MOVE ZERO TO WK-SP-TRIPS-MADE-UP.
012500     IF WK-SP-ORIG-TRIP-COUNT > 0
012600         PERFORM A100-COUNT-WEEKDAYS-RTN
012700             VARYING RTET-IDX FROM 1 BY 1
012800             UNTIL RTET-IDX > WK-SP-ORIG-TRIP-COUNT
012900     END-IF.
013000     IF WK-SP-TRIPS-MADE-UP > 0
013100         DISPLAY "SCHSPLIT - ROUTE " WK-RTE-ROUTE-ID (RTE-IDX)
013200                 " TRIPS MADE UP " WK-SP-TRIPS-MADE-UP
013300     END-IF.
013400
013500 EJECT
013600*---------------------------------------------------------------- *       
013700*  A100 - LOOK UP THE TRIP'S CALENDAR, COLLECT THE LIST OF
013800*  FLAGGED WEEKDAYS, THEN SHIFT/CLONE AS THE RULE REQUIRES.
013900*---------------------------------------------------------------- *       
014000 A100-COUNT-WEEKDAYS-RTN.
014100     SET WK-SP-TRIP-FOUND-SW TO "N".
014200     SET RT-IDX TO 1.
014300     SEARCH WK-RAW-TRIP-ENTRY
014400         AT END
014500             DISPLAY "SCHSPLIT - TRIP VANISHED "
014600                     WK-RTT-TRIP-ID (RTE-IDX RTET-IDX)
014700         WHEN WK-RT-TRIP-ID (RT-IDX) =
014800                 WK-RTT-TRIP-ID (RTE-IDX RTET-IDX)
014900             SET WK-SP-TRIP-FOUND TO TRUE
015000     END-SEARCH.
015100     IF NOT WK-SP-TRIP-FOUND
015200         GO TO A100-COUNT-WEEKDAYS-EX
015300     END-IF.
015400     MOVE WK-RT-SERVICE-ID (RT-IDX) TO WK-SP-SERVICE-ID.
015500
015600     SET WK-SP-CAL-FOUND-SW TO "N".
015700     SET RC-IDX TO 1.
015800     SEARCH WK-RAW-CAL-ENTRY
015900         AT END
016000             DISPLAY "SCHSPLIT - NO CALENDAR FOR SERVICE-ID "
016100                     WK-SP-SERVICE-ID
016200         WHEN WK-RC-SERVICE-ID (RC-IDX) = WK-SP-SERVICE-ID
016300             SET WK-SP-CAL-FOUND TO TRUE
016400     END-SEARCH.
016500     IF NOT WK-SP-CAL-FOUND
016600         GO TO A100-COUNT-WEEKDAYS-EX
016700     END-IF.
016800
016900     MOVE ZERO TO WK-SP-FLAG-COUNT.
017000     PERFORM A150-COLLECT-ONE-FLAG-RTN
017100         VARYING WK-WEEKDAY-SUB FROM 1 BY 1
017200         UNTIL WK-WEEKDAY-SUB > 7.
017300
017400     IF WK-SP-FLAG-COUNT = 0
017500         DISPLAY "SCHSPLIT - CALENDAR " WK-SP-SERVICE-ID
017600                 " HAS NO WEEKDAY FLAGGED - TRIP SKIPPED"
017700         GO TO A100-COUNT-WEEKDAYS-EX
017800     END-IF.
017900
018000*    FIRST FLAGGED WEEKDAY - SHIFT THE ORIGINAL TRIP IN PLACE.
018100     MOVE WK-SP-FLAG-ENTRY (1) TO WK-SP-ORDINAL-DISP.
018200     COMPUTE WK-SP-OFFSET-SECONDS =
018300         86400 * (WK-SP-FLAG-ENTRY (1) - 1).
018400     PERFORM A200-SHIFT-INPLACE-RTN.
018500     ADD 1 TO WK-CTL-TRIP-AFTER-MAKEUP.
018600
018700*    REMAINING FLAGGED WEEKDAYS - ONE DEEP CLONE EACH.
018800     IF WK-SP-FLAG-COUNT > 1
018900         PERFORM A300-CLONE-TRIP-RTN
019000             VARYING WK-SP-FLAG-SUB FROM 2 BY 1
019100             UNTIL WK-SP-FLAG-SUB > WK-SP-FLAG-COUNT
019200     END-IF.
019300 A100-COUNT-WEEKDAYS-EX.
019400     EXIT.
019500
019600 A150-COLLECT-ONE-FLAG-RTN.
019700     IF WK-RC-DAY-FLAG (RC-IDX WK-WEEKDAY-SUB) = 1
019800         ADD 1 TO WK-SP-FLAG-COUNT
019900         MOVE WK-WEEKDAY-SUB TO
020000             WK-SP-FLAG-ENTRY (WK-SP-FLAG-COUNT)
020100     END-IF.
020200
020300 EJECT
020400*---------------------------------------------------------------- *       
020500*  A200 - SHIFT ONE TRIP'S STOP-TIMES IN PLACE BY THE OFFSET
020600*  ALREADY COMPUTED INTO WK-SP-OFFSET-SECONDS. OPERATES ON
020700*  WHICHEVER TRIP RTET-IDX POINTS AT.
020800*---------------------------------------------------------------- *       
020900 A200-SHIFT-INPLACE-RTN.
021000     IF WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX) > 0
021100         PERFORM A250-SHIFT-ONE-STOP-RTN
021200             VARYING RTETS-IDX FROM 1 BY 1
021300             UNTIL RTETS-IDX >
021400                 WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX)
021500     END-IF.
021600
021700 A250-SHIFT-ONE-STOP-RTN.
021800     ADD WK-SP-OFFSET-SECONDS TO
021900         WK-RTS-ARR-TIME (RTE-IDX RTET-IDX RTETS-IDX).
022000     ADD WK-SP-OFFSET-SECONDS TO
022100         WK-RTS-DEP-TIME (RTE-IDX RTET-IDX RTETS-IDX).
022200
022300 EJECT
022400*---------------------------------------------------------------- *       
022500*  A300 - CLONE THE ORIGINAL TRIP FOR ONE MORE FLAGGED WEEKDAY.
022600*  WK-SP-SRC-RTET IS FIXED AT THE FIRST-FLAGGED-WEEKDAY POSITION
022700*  (THE TRIP WE JUST SHIFTED) SINCE ALL CLONES START FROM THE
022800*  SAME UN-CLONED SOURCE LIST BUT AT DIFFERENT OFFSETS.
022900*---------------------------------------------------------------- *       
023000 A300-CLONE-TRIP-RTN.
023100     SET WK-SP-SRC-RTET TO RTET-IDX.
023200     SET WK-SP-NEW-RTET TO WK-RTE-TRIP-COUNT (RTE-IDX).
023300     SET WK-SP-NEW-RTET UP BY 1.
023400     SET WK-RTE-TRIP-COUNT (RTE-IDX) TO WK-SP-NEW-RTET.
023500
023600*    BUILD THE NEW TRIP KEY - <ORIGINAL>weekday_<ORDINAL>. THE
023700*    ID SUFFIX RUNS MON=0 THRU SUN=6, NOT THE 1-7 CALENDAR
023800*    SUBSCRIPT - SEE SCH0100.
023900     COMPUTE WK-SP-ORDINAL-DISP =
024000         WK-SP-FLAG-ENTRY (WK-SP-FLAG-SUB) - 1.
024100     MOVE SPACES TO WK-SP-NEW-TRIP-ID.
024200     MOVE 1 TO WK-SP-STR-PTR.
024300     STRING WK-RTT-TRIP-ID (RTE-IDX WK-SP-SRC-RTET)
024400                DELIMITED BY SPACE
024500            "weekday_" DELIMITED BY SIZE
024600            WK-SP-ORDINAL-DISP DELIMITED BY SIZE
024700         INTO WK-SP-NEW-TRIP-ID
024800         WITH POINTER WK-SP-STR-PTR.
024900
025000     MOVE WK-SP-NEW-TRIP-ID TO
025100         WK-RTT-TRIP-ID (RTE-IDX WK-SP-NEW-RTET).
025200     MOVE WK-RTT-STOPTIME-COUNT (RTE-IDX WK-SP-SRC-RTET) TO
025300         WK-RTT-STOPTIME-COUNT (RTE-IDX WK-SP-NEW-RTET).
025400
025500     IF WK-RTT-STOPTIME-COUNT (RTE-IDX WK-SP-NEW-RTET) > 0
025600         PERFORM A350-COPY-ONE-STOP-RTN
025700             VARYING WK-SP-STOP-SUB FROM 1 BY 1
025800             UNTIL WK-SP-STOP-SUB >
025900                 WK-RTT-STOPTIME-COUNT (RTE-IDX WK-SP-NEW-RTET)
026000     END-IF.
026100
026200     COMPUTE WK-SP-OFFSET-SECONDS =
026300         86400 * (WK-SP-FLAG-ENTRY (WK-SP-FLAG-SUB) - 1).
026400     SET RTET-IDX TO WK-SP-NEW-RTET.
026500     PERFORM A200-SHIFT-INPLACE-RTN.
026600     SET RTET-IDX TO WK-SP-SRC-RTET.
026700
026800     ADD 1 TO WK-CTL-TRIP-AFTER-MAKEUP.
026900     ADD 1 TO WK-CTL-TRIP-MADEUP.
027000     ADD 1 TO WK-SP-TRIPS-MADE-UP.
027100
027200 A350-COPY-ONE-STOP-RTN.
027300     MOVE WK-RTS-STOP-ID (RTE-IDX WK-SP-SRC-RTET WK-SP-STOP-SUB)
027400         TO WK-RTS-STOP-ID
027500             (RTE-IDX WK-SP-NEW-RTET WK-SP-STOP-SUB).
027600     MOVE WK-RTS-SEQUENCE (RTE-IDX WK-SP-SRC-RTET WK-SP-STOP-SUB)
027700         TO WK-RTS-SEQUENCE
027800             (RTE-IDX WK-SP-NEW-RTET WK-SP-STOP-SUB).
027900     MOVE WK-RTS-ARR-TIME (RTE-IDX WK-SP-SRC-RTET WK-SP-STOP-SUB)
028000         TO WK-RTS-ARR-TIME
028100             (RTE-IDX WK-SP-NEW-RTET WK-SP-STOP-SUB).
028200     MOVE WK-RTS-DEP-TIME (RTE-IDX WK-SP-SRC-RTET WK-SP-STOP-SUB)
028300         TO WK-RTS-DEP-TIME
028400             (RTE-IDX WK-SP-NEW-RTET WK-SP-STOP-SUB).
028500
028600 EJECT
028700*---------------------------------------------------------------- *       
028800*  Z900 - REPORT (SEE REPORTS)
028900*---------------------------------------------------------------- *       
029000 Z900-REPORT-TOTALS-RTN.
029100     DISPLAY "SCHSPLIT - TRIPS AFTER MAKE-UP "
029200             WK-CTL-TRIP-AFTER-MAKEUP.
029300 Z900-REPORT-TOTALS-EX.
029400     EXIT.
029500
029600 EJECT
029700*---------------------------------------------------------------- *       
029800 Z000-END-PROGRAM-ROUTINE.
029900*---------------------------------------------------------------- *       
030000     CONTINUE.
030100*---------------------------------------------------------------- *       
030200 Z099-END-PROGRAM-ROUTINE-EX.
030300*---------------------------------------------------------------- *       
030400     EXIT.
030500
030600***************************************************************** *       
030700*************** END OF PROGRAM SOURCE - SCHSPLIT ****************
030800***************************************************************** *       
