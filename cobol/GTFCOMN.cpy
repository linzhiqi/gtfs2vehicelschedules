000100*****************************************************************
000200* GTFCOMN.cpybk
000300*      COMMON WORKING STORAGE - FILE STATUS AND RUN SWITCHES
000400*      SHARED BY EVERY PROGRAM IN THE SCHED SUITE
000500*****************************************************************
000600* MODIFICATION HISTORY                                          *
000700*****************************************************************
000800* TAG   DATE    DEV   DESCRIPTION                               *
000900*------ ------- ------ ---------------------------------------- *
001000* SCH0010 09/03/94 RHALIM  - SCHED PHASE 1 RELEASE                *SCH0010
001100*                      - INITIAL VERSION                        * SCH0010 
001200*                      - LIFTED THE FILE-STATUS SWITCH SET      * SCH0010 
001300*                        UP FOR ALL OF SCHED'S SEQUENTIAL         *SCH0010
001400*                        FILES                                  * SCH0010 
001500*---------------------------------------------------------------*
001600* SCH0099 14/11/98 RHALIM  - Y2K REMEDIATION                    * SCH0099 
001700*                      - RUN-DATE CENTURY WAS HARD-CODED "20" - * SCH0099 
001800*                        NOW SET FROM THE SYSTEM CLOCK SO A RUN * SCH0099 
001900*                        LOGGED AFTER 1999 STAMPS CORRECTLY.    * SCH0099 
002000*---------------------------------------------------------------*
002100 01 WK-GTFCOMN.
002200     05 WK-C-FILE-STATUS       PIC X(02).
002300         88  WK-C-SUCCESSFUL             VALUE "00".
002400         88  WK-C-END-OF-FILE            VALUE "10".
002500         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002600     05 WK-C-RUN-DATE.
002700         10  WK-C-RUN-DATE-CEN     PIC X(02) VALUE SPACES.
002800         10  WK-C-RUN-DATE-YMD     PIC X(06).
002900     05 WK-C-ABEND-SW           PIC X(01) VALUE "N".
003000         88  WK-C-ABEND-REQUESTED        VALUE "Y".
003100     05 WK-C-FATAL-USAGE-MSG    PIC X(60) VALUE SPACES.
003200     05 WK-C-SPARE-01           PIC X(20) VALUE SPACES.
003300     05 FILLER                  PIC X(09).
