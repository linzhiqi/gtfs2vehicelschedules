000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHXBND.
000400 AUTHOR.         J TAY.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   28 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - excludeOutBoundStop. DROPS ANY STOP
001000*              FROM THE STOP MAP WHOSE COORDINATE FALLS OUTSIDE
001100*              THE RUN'S BOUNDING BOX. RUNS AFTER SCHSTMAP AND
001200*              AFTER SCHRBND HAS ALREADY TRIMMED THE ROUTE/TRIP
001300*              WORK HIERARCHY - THIS PROGRAM ONLY TOUCHES THE
001400*              FLAT STOP-MAP TABLE THAT STOPS-OUT IS EVENTUALLY
001500*              WRITTEN FROM.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* SCH0120  14/09/2011  DWONG   - TKT-5544                         SCH0120 
002000*                              - REVIEWED excludeOutBoundStop'S   SCH0120 
002100*                                IN-PLACE COMPACTION AFTER A      SCH0120 
002200*                                COMPILER UPGRADE REGRESSION TEST SCH0120 
002300*                                - THE STRICT-INEQUALITY BOTH-    SCH0120 
002400*                                AXES TEST STILL BEHAVES          SCH0120 
002500*                                IDENTICALLY, NO CHANGE REQUIRED. SCH0120 
002600*---------------------------------------------------------------- *       
002700* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002800*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
002900*                                IN THIS PROGRAM.                 SCH0099 
003000*---------------------------------------------------------------- *       
003100* SCH0089  12/09/1997  JTAY    - TKT-4915                         SCH0089 
003200*                              - REWROTE A100 TO COMPACT          SCH0089 
003300*                                SURVIVING ENTRIES DOWN IN PLACE  SCH0089 
003400*                                USING A SECOND INDEX RATHER      SCH0089 
003500*                                THAN FLAGGING DEAD SLOTS AND     SCH0089 
003600*                                LEAVING GAPS - SCHDRV0'S WRITE   SCH0089 
003700*                                PHASE WALKS THIS TABLE 1 THRU    SCH0089 
003800*                                WK-SM-COUNT WITH NO SKIP LOGIC   SCH0089 
003900*                                OF ITS OWN.                      SCH0089 
004000*---------------------------------------------------------------- *       
004100* SCH0045  28/03/1994  JTAY    - SCHED PHASE 1                    SCH0045 
004200*                              - INITIAL VERSION.                 SCH0045 
004300*---------------------------------------------------------------- *       
004400 EJECT
004500 ENVIRONMENT DIVISION.
004600*********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100
005200 EJECT
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                    PIC X(24) VALUE
005800     "** PROGRAM SCHXBND   **".
005900
006000 01  WK-X-SWITCHES.
006100     05  WK-X-IN-BOUND-SW      PIC X(01) VALUE "N".
006200         88  WK-X-IN-BOUND             VALUE "Y".
006300
006400 01  WK-X-WRITE-PTR            PIC 9(05) COMP VALUE ZERO.
006500
006600 EJECT
006700 LINKAGE SECTION.
006800*****************
006900     COPY GTFPARM.
007000     COPY GTFWORK.
007100     COPY GTFCTL.
007200
007300 EJECT
007400 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
007500***********************************************************
007600 MAIN-MODULE.
007700     MOVE ZERO TO WK-CTL-STOPMAP-TOTAL WK-CTL-STOPMAP-KEPT.
007800     MOVE WK-SM-COUNT TO WK-CTL-STOPMAP-TOTAL.
007900     MOVE ZERO TO WK-X-WRITE-PTR.
008000
008100     IF WK-SM-COUNT > 0
008200         PERFORM A100-FILTER-MAP-RTN
008300             VARYING SM-IDX FROM 1 BY 1
008400             UNTIL SM-IDX > WK-SM-COUNT
008500     END-IF.
008600
008700     SET WK-SM-COUNT TO WK-X-WRITE-PTR.
008800     MOVE WK-X-WRITE-PTR TO WK-CTL-STOPMAP-KEPT.
008900
009000     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
009100     PERFORM Z000-END-PROGRAM-ROUTINE
009200        THRU Z099-END-PROGRAM-ROUTINE-EX.
009300     GOBACK.
009400
009500 EJECT
009600*---------------------------------------------------------------- *       
009700*  A100 - excludeOutBoundStop. IF THE COORDINATE AT THE READ
009800*  POSITION (SM-IDX) IS IN BOUND, COPY IT DOWN TO THE WRITE
009900*  POSITION (SM-IDX2, TRACKED IN WK-X-WRITE-PTR) AND ADVANCE THE
010000*  WRITE POSITION. AN OUT-OF-BOUND ENTRY IS SIMPLY SKIPPED - THE
010100*  WRITE POSITION NEVER MOVES FOR IT.
010200*---------------------------------------------------------------- *       
010300 A100-FILTER-MAP-RTN.
010400     PERFORM C100-COORD-IN-BOUND-RTN
010500         THRU C100-COORD-IN-BOUND-EX.
010600
010700     IF WK-X-IN-BOUND
010800         SET WK-X-WRITE-PTR UP BY 1
010900         SET SM-IDX2 TO WK-X-WRITE-PTR
011000         MOVE WK-SM-STOP-ID (SM-IDX) TO WK-SM-STOP-ID (SM-IDX2)
011100         MOVE WK-SM-LON      (SM-IDX) TO WK-SM-LON      (SM-IDX2)
011200         MOVE WK-SM-LAT      (SM-IDX) TO WK-SM-LAT      (SM-IDX2)
011300     END-IF.
011400
011500 EJECT
011600*---------------------------------------------------------------- *       
011700*  C100 - isCoordInBound. BOUNDARY VALUES THEMSELVES COUNT AS
011800*  OUTSIDE - STRICT INEQUALITY BOTH SIDES, BOTH AXES.
011900*---------------------------------------------------------------- *       
012000 C100-COORD-IN-BOUND-RTN.
012100     SET WK-X-IN-BOUND-SW TO "N".
012200     IF WK-SM-LON (SM-IDX) > WK-PARM-XMIN AND
012300        WK-SM-LON (SM-IDX) < WK-PARM-XMAX AND
012400        WK-SM-LAT (SM-IDX) > WK-PARM-YMIN AND
012500        WK-SM-LAT (SM-IDX) < WK-PARM-YMAX
012600         SET WK-X-IN-BOUND TO TRUE
012700     END-IF.
012800 C100-COORD-IN-BOUND-EX.
012900     EXIT.
013000
013100 EJECT
013200*---------------------------------------------------------------- *       
013300*  Z900 - REPORT (SEE REPORTS)
013400*---------------------------------------------------------------- *       
013500 Z900-REPORT-TOTALS-RTN.
013600     DISPLAY "SCHXBND - STOPS WITHIN/ORIGINAL BOUNDARY "
013700             WK-CTL-STOPMAP-KEPT "/" WK-CTL-STOPMAP-TOTAL.
013800 Z900-REPORT-TOTALS-EX.
013900     EXIT.
014000
014100 EJECT
014200*---------------------------------------------------------------- *       
014300 Z000-END-PROGRAM-ROUTINE.
014400*---------------------------------------------------------------- *       
014500     CONTINUE.
014600*---------------------------------------------------------------- *       
014700 Z099-END-PROGRAM-ROUTINE-EX.
014800*---------------------------------------------------------------- *       
014900     EXIT.
015000
015100***************************************************************** *       
015200*************** END OF PROGRAM SOURCE - SCHXBND *****************
015300***************************************************************** *       
