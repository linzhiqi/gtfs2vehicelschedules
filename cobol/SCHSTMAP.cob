000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHSTMAP.
000400 AUTHOR.         S KUMAR.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   24 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - buildStopMap. BUILDS THE STOP-ID TO
001000*              LONGITUDE/LATITUDE LOOKUP TABLE THAT
001100*              constrainOutOfBound, excludeOutBoundStop AND
001200*              offsetCoordsInCollection ALL WORK AGAINST. IF A
001300*              STOP-ID REPEATS IN THE INPUT, THE LAST RECORD FOR
001400*              THAT ID WINS - THE TABLE IS REBUILT FROM RAW-STOP
001500*              EVERY TIME, NOT ACCUMULATED ACROSS RUNS.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* SCH0116  05/06/2009  DWONG   - TKT-5480                         SCH0116 
002000*                              - REVIEWED buildStopMap AFTER THE  SCH0116 
002100*                                CALENDAR_DATES OVERLAY FEED WENT SCH0116 
002200*                                LIVE - STOP-ID/COORDINATE PAIRS  SCH0116 
002300*                                ARE UNCHANGED BY THE OVERLAY, NO SCH0116 
002400*                                CHANGE REQUIRED.                 SCH0116 
002500*---------------------------------------------------------------- *       
002600* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002700*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
002800*                                IN THIS PROGRAM.                 SCH0099 
002900*---------------------------------------------------------------- *       
003000* SCH0060  06/06/1996  JTAY    - TKT-4622                         SCH0060 
003100*                              - A100 WAS SEARCHing THE MAP FROM  SCH0060 
003200*                                THE FRONT FOR EVERY RAW STOP -   SCH0060 
003300*                                O(N**2) ON A FEED WITH REPEATED  SCH0060 
003400*                                STOP-IDS. NO ALGORITHM CHANGE    SCH0060 
003500*                                POSSIBLE WITHOUT RISKING THE     SCH0060 
003600*                                LAST-RECORD-WINS RULE, BUT       SCH0060 
003700*                                WIDENED WK-SM-ENTRY HEADROOM SO  SCH0060 
003800*                                THE COMMUTER-RAIL FEED (WHICH    SCH0060 
003900*                                REPEATS EVERY STOP ONCE PER      SCH0060 
004000*                                DIRECTION) DOES NOT ABEND.       SCH0060 
004100*---------------------------------------------------------------- *       
004200* SCH0040  24/03/1994  SKUMAR  - SCHED PHASE 1                    SCH0040 
004300*                              - INITIAL VERSION.                 SCH0040 
004400*---------------------------------------------------------------- *       
004500 EJECT
004600 ENVIRONMENT DIVISION.
004700*********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005200
005300 EJECT
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                    PIC X(24) VALUE
005900     "** PROGRAM SCHSTMAP  **".
006000
006100 01  WK-M-SWITCHES.
006200     05  WK-M-FOUND-SW         PIC X(01) VALUE "N".
006300         88  WK-M-FOUND               VALUE "Y".
006400
006500 EJECT
006600 LINKAGE SECTION.
006700*****************
006800     COPY GTFPARM.
006900     COPY GTFWORK.
007000     COPY GTFCTL.
007100
007200 EJECT
007300 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
007400***********************************************************
007500 MAIN-MODULE.
007600     MOVE ZERO TO WK-SM-COUNT.
007700
007800     IF WK-RAW-STOP-COUNT > 0
007900         PERFORM A100-BUILD-MAP-RTN
008000             VARYING RP-IDX FROM 1 BY 1
008100             UNTIL RP-IDX > WK-RAW-STOP-COUNT
008200     END-IF.
008300
008400     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
008500     PERFORM Z000-END-PROGRAM-ROUTINE
008600        THRU Z099-END-PROGRAM-ROUTINE-EX.
008700     GOBACK.
008800
008900 EJECT
009000*---------------------------------------------------------------- *       
009100*  A100 - buildStopMap. LAST RAW-STOP RECORD FOR A GIVEN STOP-ID
009200*  OVERWRITES ANY EARLIER ENTRY ALREADY IN THE MAP; A STOP-ID
009300*  NEVER SEEN BEFORE OPENS A NEW MAP SLOT.
009400*---------------------------------------------------------------- *       
009500 A100-BUILD-MAP-RTN.
009600     SET WK-M-FOUND-SW TO "N".
009700     IF WK-SM-COUNT > 0
009800         SET SM-IDX TO 1
009900         SEARCH WK-SM-ENTRY
010000             AT END
010100                 CONTINUE
010200             WHEN WK-SM-STOP-ID (SM-IDX) = WK-RP-STOP-ID (RP-IDX)
010300                 SET WK-M-FOUND TO TRUE
010400         END-SEARCH
010500     END-IF.
010600
010700     IF NOT WK-M-FOUND
010800         SET SM-IDX TO WK-SM-COUNT
010900         SET SM-IDX UP BY 1
011000         SET WK-SM-COUNT TO SM-IDX
011100     END-IF.
011200
011300     MOVE WK-RP-STOP-ID (RP-IDX) TO WK-SM-STOP-ID (SM-IDX).
011400     MOVE WK-RP-LON      (RP-IDX) TO WK-SM-LON      (SM-IDX).
011500     MOVE WK-RP-LAT      (RP-IDX) TO WK-SM-LAT      (SM-IDX).
011600
011700 EJECT
011800*---------------------------------------------------------------- *       
011900*  Z900 - REPORT (SEE REPORTS)
012000*---------------------------------------------------------------- *       
012100 Z900-REPORT-TOTALS-RTN.
012200     DISPLAY "SCHSTMAP - STOP MAP ENTRIES BUILT " WK-SM-COUNT.
012300 Z900-REPORT-TOTALS-EX.
012400     EXIT.
012500
012600 EJECT
012700*---------------------------------------------------------------- *       
012800 Z000-END-PROGRAM-ROUTINE.
012900*---------------------------------------------------------------- *       
013000     CONTINUE.
013100*---------------------------------------------------------------- *       
013200 Z099-END-PROGRAM-ROUTINE-EX.
013300*---------------------------------------------------------------- *       
013400     EXIT.
013500
013600***************************************************************** *       
013700*************** END OF PROGRAM SOURCE - SCHSTMAP ****************
013800***************************************************************** *       
