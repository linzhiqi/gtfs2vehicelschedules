000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHRSKED.
000400 AUTHOR.         J TAY.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   22 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - populateRouteScheduleList. STAMPS
001000*              THE OUTPUT LAYER-ID ON EVERY QUALIFYING ROUTE
001100*              (getLayerId). THE STOP LIST AND VEHICLE LIST FOR
001200*              EACH ROUTE ARE ALREADY COMPLETE AT THIS POINT -
001300*              SEE SCHSORT AND SCHVEHL - SO THIS PROGRAM ONLY
001400*              HAS THE ONE JOB LEFT BEFORE THE ROUTE SCHEDULE IS
001500*              CONSIDERED FINISHED.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* SCH0118  22/02/2010  MTAN    - TKT-5511                         SCH0118 
002000*                              - REVIEWED getLayerId AFTER OPS    SCH0118 
002100*                                ASKED WHETHER THE METRO-ONLY     SCH0118 
002200*                                LAYER-1 TEST NEEDED WIDENING FOR SCH0118 
002300*                                THE NEW BRT ROUTE-TYPE CODES -   SCH0118 
002400*                                BRT IS CARRIED AS BUS (TYPE 3)   SCH0118 
002500*                                UPSTREAM, NO CHANGE REQUIRED.    SCH0118 
002600*---------------------------------------------------------------- *       
002700* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002800*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
002900*                                IN THIS PROGRAM.                 SCH0099 
003000*---------------------------------------------------------------- *       
003100* SCH0081  03/09/1997  SKUMAR  - TKT-4900                         SCH0081 
003200*                              - A100 WAS ASSIGNING TRAM AND RAIL SCH0081 
003300*                                ROUTES TO THE UNDERGROUND LAYER  SCH0081 
003400*                                BY REUSING THE ROUTE-TYPE < 3    SCH0081 
003500*                                TEST BORROWED FROM SCHVEHL'S     SCH0081 
003600*                                DEADHEAD RULE. ONLY METRO        SCH0081 
003700*                                (TYPE 1) BELONGS UNDERGROUND -   SCH0081 
003800*                                CHANGED TO A STRAIGHT = 1 TEST.  SCH0081 
003900*                                REPORTED BY OPERATIONS AFTER THE SCH0081 
004000*                                MAP OVERLAY SHOWED TRAM ROUTE    SCH0081 
004100*                                R-014 RUNNING THROUGH THE        SCH0081 
004200*                                TUNNEL LAYER.                    SCH0081 
004300*---------------------------------------------------------------- *       
004400* SCH0035  22/03/1994  JTAY    - SCHED PHASE 1                    SCH0035 
004500*                              - INITIAL VERSION.                 SCH0035 
004600*---------------------------------------------------------------- *       
004700 EJECT
004800 ENVIRONMENT DIVISION.
004900*********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005400
005500 EJECT
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                    PIC X(24) VALUE
006100     "** PROGRAM SCHRSKED  **".
006200
006300 01  WK-Q-COUNTERS.
006400     05  WK-Q-UNDERGROUND-CNT  PIC 9(06) COMP VALUE ZERO.
006500     05  WK-Q-DEFAULT-CNT      PIC 9(06) COMP VALUE ZERO.
006600     05  FILLER                PIC X(08) VALUE SPACES.
006700
006800 EJECT
006900 LINKAGE SECTION.
007000*****************
007100     COPY GTFPARM.
007200     COPY GTFWORK.
007300     COPY GTFCTL.
007400
007500 EJECT
007600 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
007700***********************************************************
007800 MAIN-MODULE.
007900     MOVE ZERO TO WK-Q-UNDERGROUND-CNT WK-Q-DEFAULT-CNT.
008000
008100     IF WK-RTE-COUNT > 0
008200         PERFORM A100-ASSIGN-LAYER-RTN
008300             VARYING RTE-IDX FROM 1 BY 1
008400             UNTIL RTE-IDX > WK-RTE-COUNT
008500     END-IF.
008600
008700     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
008800     PERFORM Z000-END-PROGRAM-ROUTINE
008900        THRU Z099-END-PROGRAM-ROUTINE-EX.
009000     GOBACK.
009100
009200 EJECT
009300*---------------------------------------------------------------- *       
009400*  A100 - getLayerId. METRO_TYPE (ROUTE-TYPE = 1) GOES TO THE
009500*  UNDERGROUND LAYER (1). EVERYTHING ELSE THAT SURVIVED THE
009600*  ROUTE-TYPE FILTER IN SCHUTRP - TRAM, RAIL, BUS - STAYS ON THE
009700*  DEFAULT LAYER (0). SEE SCH0081 - DO NOT WIDEN THIS TEST TO
009800*  MATCH SCHVEHL'S DEADHEAD-DISTANCE RULE, THEY ARE NOT THE SAME
009900*  RULE.
010000*---------------------------------------------------------------- *       
010100 A100-ASSIGN-LAYER-RTN.
010200     IF WK-RTE-ROUTE-TYPE (RTE-IDX) = 1
010300         MOVE 1 TO WK-RTE-LAYER-ID (RTE-IDX)
010400         ADD 1 TO WK-Q-UNDERGROUND-CNT
010500     ELSE
010600         MOVE 0 TO WK-RTE-LAYER-ID (RTE-IDX)
010700         ADD 1 TO WK-Q-DEFAULT-CNT
010800     END-IF.
010900
011000 EJECT
011100*---------------------------------------------------------------- *       
011200*  Z900 - REPORT (INFORMATIONAL ONLY - NOT A CARRIED-FORWARD
011300*  CONTROL TOTAL, SEE REPORTS)
011400*---------------------------------------------------------------- *       
011500 Z900-REPORT-TOTALS-RTN.
011600     DISPLAY "SCHRSKED - UNDERGROUND/DEFAULT LAYER ROUTES "
011700             WK-Q-UNDERGROUND-CNT "/" WK-Q-DEFAULT-CNT.
011800 Z900-REPORT-TOTALS-EX.
011900     EXIT.
012000
012100 EJECT
012200*---------------------------------------------------------------- *       
012300 Z000-END-PROGRAM-ROUTINE.
012400*---------------------------------------------------------------- *       
012500     CONTINUE.
012600*---------------------------------------------------------------- *       
012700 Z099-END-PROGRAM-ROUTINE-EX.
012800*---------------------------------------------------------------- *       
012900     EXIT.
013000
013100***************************************************************** *       
013200*************** END OF PROGRAM SOURCE - SCHRSKED ****************
013300***************************************************************** *       
