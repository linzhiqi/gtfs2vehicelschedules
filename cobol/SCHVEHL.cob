000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHVEHL.
000400 AUTHOR.         S KUMAR.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   17 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - VEHICLE ASSIGNMENT.
001000*              WALK EACH ROUTE'S TRIP LIST, IN START-TIME ORDER
001100*              (SEE SCHSORT), AND ASSIGN EACH TRIP TO THE FIRST
001200*              ALREADY-OPEN VEHICLE THAT CAN PHYSICALLY COVER
001300*              IT NEXT - OTHERWISE A NEW VEHICLE IS OPENED FROM
001400*              THE GLOBAL FLEET COUNTER.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* SCH0111  17/03/2006  DWONG   - TKT-5390                         SCH0111 
001900*                              - REVIEWED isNextStrip AFTER THE   SCH0111 
002000*                                AS/400 -> ISERIES RENAME - THE   SCH0111 
002100*                                TRAM/METRO/RAIL MAX-DISTANCE     SCH0111 
002200*                                RULE AND VEHICLE-COUNT LOGIC ARE SCH0111 
002300*                                UNAFFECTED, NO CHANGE REQUIRED.  SCH0111 
002400*---------------------------------------------------------------- *       
002500* SCH0099  16/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002600*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
002700*                                IN THIS PROGRAM.                 SCH0099 
002800*---------------------------------------------------------------- *       
002900* SCH0076  02/09/1997  SKUMAR  - TKT-4901                         SCH0076 
003000*                              - B100 RULE 3 (DEADHEAD DISTANCE   SCH0076 
003100*                                CEILING) WAS BEING APPLIED TO    SCH0076 
003200*                                BUS ROUTES AS WELL AS RAIL -     SCH0076 
003300*                                LIMITED IT TO ROUTE-TYPE 0-2.    SCH0076 
003400*---------------------------------------------------------------- *       
003500* SCH0074  25/08/1997  SKUMAR  - TKT-4899                         SCH0074 
003600*                              - B150 WAS READING STOP COORDS     SCH0074 
003700*                                FROM THE NOT-YET-BUILT STOP MAP  SCH0074 
003800*                                (buildStopMap RUNS AFTER THIS    SCH0074 
003900*                                PROGRAM) - SWITCHED C100 TO      SCH0074 
004000*                                SEARCH THE RAW STOP STAGING      SCH0074 
004100*                                TABLE INSTEAD.                   SCH0074 
004200*---------------------------------------------------------------- *       
004300* SCH0022  17/03/1994  SKUMAR  - SCHED PHASE 1                    SCH0022 
004400*                              - INITIAL VERSION.                 SCH0022 
004500*---------------------------------------------------------------- *       
004600 EJECT
004700 ENVIRONMENT DIVISION.
004800*********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005300
005400 EJECT
005500 DATA DIVISION.
005600***************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                    PIC X(24) VALUE
006000     "** PROGRAM SCHVEHL   **".
006100
006200 01  WK-V-SWITCHES.
006300     05  WK-V-FOUND-VEHICLE    PIC 9(04) COMP VALUE ZERO.
006400*                        ZERO MEANS "NO OPEN VEHICLE WILL TAKE
006500*                        THE CURRENT TRIP - OPEN A NEW ONE".
006600     05  WK-V-IS-NEXT-SW       PIC X(01) VALUE "N".
006700         88  WK-V-IS-NEXT              VALUE "Y".
006800     05  WK-V-LOOKUP-FOUND-SW  PIC X(01) VALUE "N".
006900         88  WK-V-LOOKUP-FOUND         VALUE "Y".
007000
007100 01  WK-V-SUBSCRIPTS.
007200     05  WK-V-LAST-TRIP-SUB    PIC 9(04) COMP.
007300     05  WK-V-LAST-STOP-SUB    PIC 9(04) COMP.
007400     05  WK-V-STOP-SUB         PIC 9(04) COMP.
007500     05  WK-V-SQRT-SUB         PIC 9(02) COMP.
007600
007700 01  WK-V-TIMES.
007800     05  WK-V-LAST-END-TIME    PIC S9(07) COMP-3.
007900     05  WK-V-THIS-START-TIME  PIC S9(07) COMP-3.
008000     05  WK-V-IDLE-SECS        PIC S9(07) COMP-3.
008100     05  WK-V-TRAVEL-SECS      PIC S9(07)V9(02) COMP-3.
008200
008300 01  WK-V-STOP-IDS.
008400     05  WK-V-LAST-STOP-ID     PIC X(20).
008500     05  WK-V-THIS-STOP-ID     PIC X(20).
008600     05  WK-V-LOOKUP-STOP-ID   PIC X(20).
008700
008800 01  WK-V-COORDS.
008900     05  WK-V-LOOKUP-LON       PIC S9(03)V9(06) COMP-3.
009000     05  WK-V-LOOKUP-LAT       PIC S9(03)V9(06) COMP-3.
009100     05  WK-V-LAST-LON         PIC S9(03)V9(06) COMP-3.
009200     05  WK-V-LAST-LAT         PIC S9(03)V9(06) COMP-3.
009300     05  WK-V-THIS-LON         PIC S9(03)V9(06) COMP-3.
009400     05  WK-V-THIS-LAT         PIC S9(03)V9(06) COMP-3.
009500
009600 01  WK-V-DISTANCE-CALC.
009700*                        THIS COMPILER HAS NO FUNCTION SQRT -
009800*                        B200/B250 APPROXIMATE IT BY NEWTON'S
009900*                        METHOD, 12 ITERATIONS, WHICH IS FAR
010000*                        MORE PRECISION THAN A COMP-3 DISTANCE
010100*                        FIELD CAN HOLD ANYWAY.
010200     05  WK-V-DELTA-X          PIC S9(05)V9(06) COMP-3.
010300     05  WK-V-DELTA-Y          PIC S9(05)V9(06) COMP-3.
010400     05  WK-V-DIST-SQ          PIC S9(09)V9(06) COMP-3.
010500     05  WK-V-SQRT-GUESS       PIC S9(07)V9(04) COMP-3.
010600     05  WK-V-DISTANCE         PIC S9(07)V9(02) COMP-3.
010700
010800 EJECT
010900 LINKAGE SECTION.
011000*****************
011100     COPY GTFPARM.
011200     COPY GTFWORK.
011300     COPY GTFCTL.
011400
011500 EJECT
011600 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
011700***********************************************************
011800 MAIN-MODULE.
011900     MOVE ZERO TO WK-CTL-VEHICLE-TOTAL.
012000     IF WK-RTE-COUNT > 0
012100         PERFORM A050-VEHICLE-ONE-ROUTE-RTN
012200             VARYING RTE-IDX FROM 1 BY 1
012300             UNTIL RTE-IDX > WK-RTE-COUNT
012400     END-IF.
012500     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
012600     PERFORM Z000-END-PROGRAM-ROUTINE
012700        THRU Z099-END-PROGRAM-ROUTINE-EX.
012800     GOBACK.
012900
013000 EJECT
013100*---------------------------------------------------------------- *       
013200*  A050 - ONE ROUTE. THE ROUTE'S TRIP LIST IS ALREADY IN
013300*  START-TIME ORDER (SEE SCHSORT) SO WORKING IT FRONT TO BACK
013400*  IS ENOUGH FOR THE GREEDY ASSIGNMENT BELOW.
013500*---------------------------------------------------------------- *       
013600 A050-VEHICLE-ONE-ROUTE-RTN.
013700     MOVE ZERO TO WK-RTE-VEHICLE-COUNT (RTE-IDX).
013800     IF WK-RTE-TRIP-COUNT (RTE-IDX) > 0
013900         PERFORM A200-SCAN-WORKLIST-RTN
014000             VARYING RTET-IDX FROM 1 BY 1
014100             UNTIL RTET-IDX > WK-RTE-TRIP-COUNT (RTE-IDX)
014200     END-IF.
014300     ADD WK-RTE-VEHICLE-COUNT (RTE-IDX) TO WK-CTL-VEHICLE-TOTAL.
014400
014500 EJECT
014600*---------------------------------------------------------------- *       
014700*  A100 - OPEN A FRESH VEHICLE UNDER THE CURRENT ROUTE, TAKING
014800*  THE NEXT NUMBER OFF THE GLOBAL FLEET COUNTER (ONE SEQUENCE
014900*  FOR THE WHOLE RUN, NOT PER ROUTE).
015000*---------------------------------------------------------------- *       
015100 A100-OPEN-VEHICLE-RTN.
015200     SET RTEV-IDX TO WK-RTE-VEHICLE-COUNT (RTE-IDX).
015300     SET RTEV-IDX UP BY 1.
015400     SET WK-RTE-VEHICLE-COUNT (RTE-IDX) TO RTEV-IDX.
015500     MOVE WK-NEXT-VEHICLE-ID TO
015600         WK-RTV-VEHICLE-ID (RTE-IDX RTEV-IDX).
015700     ADD 1 TO WK-NEXT-VEHICLE-ID.
015800     MOVE ZERO TO WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX).
015900
016000 EJECT
016100*---------------------------------------------------------------- *       
016200*  A200 - populateVehicleList FOR ONE TRIP. TRY EVERY VEHICLE
016300*  ALREADY OPEN ON THIS ROUTE, IN THE ORDER IT WAS OPENED; THE
016400*  FIRST ONE isNextStrip ACCEPTS GETS THE TRIP. IF NONE ACCEPT,
016500*  A NEW VEHICLE IS OPENED FOR IT.
016600*---------------------------------------------------------------- *       
016700 A200-SCAN-WORKLIST-RTN.
016800     MOVE ZERO TO WK-V-FOUND-VEHICLE.
016900     IF WK-RTE-VEHICLE-COUNT (RTE-IDX) > 0
017000         SET RTEV-IDX TO 1
017100         PERFORM A250-TEST-ONE-VEHICLE-RTN
017200             UNTIL RTEV-IDX > WK-RTE-VEHICLE-COUNT (RTE-IDX)
017300                OR WK-V-FOUND-VEHICLE NOT = ZERO
017400     END-IF.
017500
017600     IF WK-V-FOUND-VEHICLE = ZERO
017700         PERFORM A100-OPEN-VEHICLE-RTN
017800     ELSE
017900         SET RTEV-IDX TO WK-V-FOUND-VEHICLE
018000     END-IF.
018100
018200     PERFORM A300-ASSIGN-TRIP-RTN.
018300
018400*---------------------------------------------------------------- *       
018500*  A250 - TEST ONE OPEN VEHICLE AGAINST THE CURRENT TRIP. NOTE
018600*  THIS PARAGRAPH DRIVES ITS OWN RTEV-IDX (BY HAND, NOT BY A
018700*  PERFORM VARYING) SO IT CAN STOP ADVANCING THE MOMENT A
018800*  VEHICLE IS FOUND, WITHOUT THE INDEX RUNNING PAST IT.
018900*---------------------------------------------------------------- *       
019000 A250-TEST-ONE-VEHICLE-RTN.
019100     SET WK-V-IS-NEXT-SW TO "N".
019200     PERFORM B100-IS-NEXT-TRIP-RTN THRU B100-IS-NEXT-TRIP-EX.
019300     IF WK-V-IS-NEXT
019400         SET WK-V-FOUND-VEHICLE TO RTEV-IDX
019500     ELSE
019600         SET RTEV-IDX UP BY 1
019700     END-IF.
019800
019900 EJECT
020000*---------------------------------------------------------------- *       
020100*  A300 - FILE THE CURRENT TRIP (RTET-IDX) UNDER THE CHOSEN
020200*  VEHICLE (RTEV-IDX), CARRYING THE TRIP'S OWN STOP-TIME LIST
020300*  DOWN WITH IT.
020400*---------------------------------------------------------------- *       
020500 A300-ASSIGN-TRIP-RTN.
020600     SET RTEVT-IDX TO WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX).
020700     SET RTEVT-IDX UP BY 1.
020800     SET WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX) TO RTEVT-IDX.
020900     MOVE WK-RTT-TRIP-ID (RTE-IDX RTET-IDX) TO
021000         WK-RVT-TRIP-ID (RTE-IDX RTEV-IDX RTEVT-IDX).
021100     MOVE WK-RTT-END-TIME (RTE-IDX RTET-IDX) TO
021200         WK-RVT-END-TIME (RTE-IDX RTEV-IDX RTEVT-IDX).
021300     MOVE WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX) TO
021400         WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX RTEVT-IDX).
021500     SET WK-RTT-ASSIGNED (RTE-IDX RTET-IDX) TO TRUE.
021600
021700     IF WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX) > 0
021800         PERFORM A350-COPY-ONE-STOP-RTN
021900             VARYING WK-V-STOP-SUB FROM 1 BY 1
022000             UNTIL WK-V-STOP-SUB >
022100                 WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX)
022200     END-IF.
022300
022400*---------------------------------------------------------------- *       
022500*  A350 - COPY ONE STOP OF THE TRIP INTO THE VEHICLE'S COPY.
022600*  RTEVT-IDX IS HELD FIXED BY A300 ABOVE - ONLY WK-V-STOP-SUB
022700*  MOVES HERE.
022800*---------------------------------------------------------------- *       
022900 A350-COPY-ONE-STOP-RTN.
023000     MOVE WK-RTS-STOP-ID (RTE-IDX RTET-IDX WK-V-STOP-SUB) TO
023100         WK-RVS-STOP-ID (RTE-IDX RTEV-IDX RTEVT-IDX
023200             WK-V-STOP-SUB).
023300     MOVE WK-RTS-ARR-TIME (RTE-IDX RTET-IDX WK-V-STOP-SUB) TO
023400         WK-RVS-ARR-TIME (RTE-IDX RTEV-IDX RTEVT-IDX
023500             WK-V-STOP-SUB).
023600     MOVE WK-RTS-DEP-TIME (RTE-IDX RTET-IDX WK-V-STOP-SUB) TO
023700         WK-RVS-DEP-TIME (RTE-IDX RTEV-IDX RTEVT-IDX
023800             WK-V-STOP-SUB).
023900
024000 EJECT
024100*---------------------------------------------------------------- *       
024200*  B100 - isNextStrip. CAN THE VEHICLE SITTING AT RTEV-IDX (ITS
024300*  LAST TRIP IS ITS LAST WK-RTV-TRIP-ENTRY OCCURRENCE) GO ON TO
024400*  COVER THE TRIP SITTING AT RTET-IDX NEXT?
024500*      RULE 1 - THE VEHICLE MUST BE FREE BEFORE THE NEW TRIP
024600*               STARTS.
024700*      RULE 2 - MEASURE THE DEADHEAD (VEHICLE'S LAST STOP TO
024800*               THE NEW TRIP'S FIRST STOP).
024900*      RULE 3 - ON RAIL/METRO/TRAM (ROUTE-TYPE 0-2) THE
025000*               DEADHEAD CANNOT EXCEED WK-PARM-MAX-DIST (SEE
025100*               SCH0076 - BUS IS NOT LIMITED THIS WAY).           SCH0076 
025200*      RULE 4 - THE VEHICLE MUST BE ABLE TO COVER THE DEADHEAD,   SCH0076 
025300*               AT WK-PARM-MAX-SPEED, IN THE IDLE TIME IT HAS.    SCH0076 
025400*---------------------------------------------------------------- *       
025500 B100-IS-NEXT-TRIP-RTN.
025600     SET WK-V-LAST-TRIP-SUB TO
025700         WK-RTV-TRIP-COUNT (RTE-IDX RTEV-IDX).
025800     SET WK-V-LAST-STOP-SUB TO
025900         WK-RVT-STOP-COUNT (RTE-IDX RTEV-IDX WK-V-LAST-TRIP-SUB).
026000     MOVE WK-RVT-END-TIME (RTE-IDX RTEV-IDX WK-V-LAST-TRIP-SUB)
026100         TO WK-V-LAST-END-TIME.
026200     MOVE WK-RVS-STOP-ID (RTE-IDX RTEV-IDX WK-V-LAST-TRIP-SUB
026300         WK-V-LAST-STOP-SUB) TO WK-V-LAST-STOP-ID.
026400     MOVE WK-RTT-START-TIME (RTE-IDX RTET-IDX) TO
026500         WK-V-THIS-START-TIME.
026600     MOVE WK-RTS-STOP-ID (RTE-IDX RTET-IDX 1) TO
026700         WK-V-THIS-STOP-ID.
026800
026900     IF WK-V-LAST-END-TIME > WK-V-THIS-START-TIME
027000         GO TO B100-IS-NEXT-TRIP-EX
027100     END-IF.
027200
027300     PERFORM B150-CALC-DISTANCE-RTN.
027400
027500     IF WK-RTE-ROUTE-TYPE (RTE-IDX) < 3
027600         IF WK-V-DISTANCE > WK-PARM-MAX-DIST
027700             GO TO B100-IS-NEXT-TRIP-EX
027800         END-IF
027900     END-IF.
028000
028100     COMPUTE WK-V-IDLE-SECS =
028200         WK-V-THIS-START-TIME - WK-V-LAST-END-TIME.
028300     COMPUTE WK-V-TRAVEL-SECS ROUNDED =
028400         WK-V-DISTANCE / WK-PARM-MAX-SPEED.
028500     IF WK-V-TRAVEL-SECS > WK-V-IDLE-SECS
028600         GO TO B100-IS-NEXT-TRIP-EX
028700     END-IF.
028800
028900     SET WK-V-IS-NEXT TO TRUE.
029000 B100-IS-NEXT-TRIP-EX.
029100     EXIT.
029200
029300 EJECT
029400*---------------------------------------------------------------- *       
029500*  B150 - PLANAR EUCLIDEAN DISTANCE, VEHICLE'S LAST STOP TO THE
029600*  CANDIDATE TRIP'S FIRST STOP.
029700*---------------------------------------------------------------- *       
029800 B150-CALC-DISTANCE-RTN.
029900     MOVE WK-V-LAST-STOP-ID TO WK-V-LOOKUP-STOP-ID.
030000     PERFORM C100-FIND-STOP-COORD-RTN.
030100     MOVE WK-V-LOOKUP-LON TO WK-V-LAST-LON.
030200     MOVE WK-V-LOOKUP-LAT TO WK-V-LAST-LAT.
030300
030400     MOVE WK-V-THIS-STOP-ID TO WK-V-LOOKUP-STOP-ID.
030500     PERFORM C100-FIND-STOP-COORD-RTN.
030600     MOVE WK-V-LOOKUP-LON TO WK-V-THIS-LON.
030700     MOVE WK-V-LOOKUP-LAT TO WK-V-THIS-LAT.
030800
030900     COMPUTE WK-V-DELTA-X = WK-V-THIS-LON - WK-V-LAST-LON.
031000     COMPUTE WK-V-DELTA-Y = WK-V-THIS-LAT - WK-V-LAST-LAT.
031100     COMPUTE WK-V-DIST-SQ ROUNDED =
031200         (WK-V-DELTA-X * WK-V-DELTA-X) +
031300         (WK-V-DELTA-Y * WK-V-DELTA-Y).
031400     PERFORM B200-CALC-SQRT-RTN.
031500
031600 EJECT
031700*---------------------------------------------------------------- *       
031800*  B200/B250 - SQUARE ROOT OF WK-V-DIST-SQ BY NEWTON'S METHOD.
031900*  THIS SITE'S COMPILER PREDATES FUNCTION SQRT SO THE SUBROUTINE
032000*  LIBRARY HAS CARRIED THIS PARAGRAPH SINCE THE MILEAGE-COSTING
032100*  RUNS OF THE LATE 1980S - SEE THE OPS BINDER IF IT EVER LOOKS
032200*  WRONG.
032300*---------------------------------------------------------------- *       
032400 B200-CALC-SQRT-RTN.
032500     IF WK-V-DIST-SQ = ZERO
032600         MOVE ZERO TO WK-V-DISTANCE
032700     ELSE
032800         COMPUTE WK-V-SQRT-GUESS ROUNDED = WK-V-DIST-SQ / 2
032900         IF WK-V-SQRT-GUESS = ZERO
033000             MOVE 1 TO WK-V-SQRT-GUESS
033100         END-IF
033200         PERFORM B250-SQRT-ITERATE-RTN
033300             VARYING WK-V-SQRT-SUB FROM 1 BY 1
033400             UNTIL WK-V-SQRT-SUB > 12
033500         MOVE WK-V-SQRT-GUESS TO WK-V-DISTANCE
033600     END-IF.
033700
033800 B250-SQRT-ITERATE-RTN.
033900     COMPUTE WK-V-SQRT-GUESS ROUNDED =
034000         (WK-V-SQRT-GUESS + (WK-V-DIST-SQ / WK-V-SQRT-GUESS))
034100             / 2.
034200
034300 EJECT
034400*---------------------------------------------------------------- *       
034500*  C100 - STOP-ID TO COORDINATE, AGAINST THE RAW STOP STAGING
034600*  TABLE (SEE SCH0074 - buildStopMap HAS NOT RUN YET WHEN THIS
034700*  PROGRAM IS CALLED).
034800*---------------------------------------------------------------- *       
034900 C100-FIND-STOP-COORD-RTN.
035000     SET WK-V-LOOKUP-FOUND-SW TO "N".
035100     SET RP-IDX TO 1.
035200     SEARCH WK-RAW-STOP-ENTRY
035300         AT END
035400             DISPLAY "SCHVEHL - STOP VANISHED "
035500                     WK-V-LOOKUP-STOP-ID
035600             MOVE ZERO TO WK-V-LOOKUP-LON WK-V-LOOKUP-LAT
035700         WHEN WK-RP-STOP-ID (RP-IDX) = WK-V-LOOKUP-STOP-ID
035800             SET WK-V-LOOKUP-FOUND TO TRUE
035900             MOVE WK-RP-LON (RP-IDX) TO WK-V-LOOKUP-LON
036000             MOVE WK-RP-LAT (RP-IDX) TO WK-V-LOOKUP-LAT
036100     END-SEARCH.
036200
036300 EJECT
036400*---------------------------------------------------------------- *       
036500*  Z900 - REPORT (SEE REPORTS)
036600*---------------------------------------------------------------- *       
036700 Z900-REPORT-TOTALS-RTN.
036800     DISPLAY "SCHVEHL - VEHICLES OPENED " WK-CTL-VEHICLE-TOTAL.
036900 Z900-REPORT-TOTALS-EX.
037000     EXIT.
037100
037200 EJECT
037300*---------------------------------------------------------------- *       
037400 Z000-END-PROGRAM-ROUTINE.
037500*---------------------------------------------------------------- *       
037600     CONTINUE.
037700*---------------------------------------------------------------- *       
037800 Z099-END-PROGRAM-ROUTINE-EX.
037900*---------------------------------------------------------------- *       
038000     EXIT.
038100
038200***************************************************************** *       
038300*************** END OF PROGRAM SOURCE - SCHVEHL *****************
038400***************************************************************** *       
