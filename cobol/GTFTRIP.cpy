000100*****************************************************************
000200* GTFTRIP.cpybk
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500* =============================================================
000600* SCH0002 04/03/1994 RHALIM - SCHED PHASE 1                       SCH0002 
000700*                           - INITIAL VERSION, TRIPS-IN LAYOUT    SCH0002 
000800* -------------------------------------------------------------   SCH0002 
000900
001000     05  GTFTRIP-RECORD               PIC X(0080).
001100
001200*****************************************************************
001300* I-O FORMAT: GTFTRIPR
001400* FROM FILE   TRIPS-IN
001500* ONE SCHEDULED TRIP, JOINED TO ITS ROUTE AND ITS SERVICE
001600* CALENDAR WINDOW.
001700*****************************************************************
001800
001900     05  GTFTRIPR  REDEFINES GTFTRIP-RECORD.
002000         06  GTF-TRIP-ID           PIC X(30).
002100*                        AGENCY-QUALIFIED TRIP ID - KEY
002200         06  GTF-TRIP-ROUTE-ID     PIC X(20).
002300*                        FK TO GTF-ROUTE-ID
002400         06  GTF-TRIP-SERVICE-ID   PIC X(20).
002500*                        FK TO GTF-CAL-SERVICE-ID
002600         06  FILLER                PIC X(10).
