000100*****************************************************************
000200* GTFSTIME.cpybk
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* SCH0004 05/03/1994 RHALIM  SCHED PHASE 1 - INITIAL COPYBOOK     SCH0004 
000700*                            STOP-TIMES-IN STAGING LAYOUT.        SCH0004 
000800***************************************************************** SCH0004 
000900
001000     05  GTFSTIM-RECORD               PIC X(0070).
001100
001200*****************************************************************
001300* I-O FORMAT: GTFSTIMR
001400* FROM FILE   STOP-TIMES-IN
001500* ONE STOP VISIT WITHIN A TRIP. NO KEY - MANY ROWS PER TRIP,
001600* LOGICALLY IN ST-TRIP-ID/ST-STOP-SEQUENCE ORDER AFTER SORT.
001700*****************************************************************
001800
001900     05  GTFSTIMR  REDEFINES GTFSTIM-RECORD.
002000         06  GTF-ST-TRIP-ID            PIC X(30).
002100*                                FK TO GTF-TRIP-ID
002200         06  GTF-ST-STOP-ID            PIC X(20).
002300*                                FK TO GTF-STOP-ID
002400         06  GTF-ST-STOP-SEQUENCE      PIC 9(04).
002500*                                ORDERING OF STOP WITHIN TRIP
002600         06  GTF-ST-ARRIVAL-TIME       PIC S9(06).
002700*                                SECONDS SINCE MIDNIGHT (SVC DAY)
002800         06  GTF-ST-DEPARTURE-TIME     PIC S9(06).
002900*                                SECONDS SINCE MIDNIGHT (SVC DAY)
003000         06  FILLER                    PIC X(04).
