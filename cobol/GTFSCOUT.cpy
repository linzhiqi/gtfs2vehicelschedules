000100*****************************************************************
000200* GTFSCOUT.cpybk
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* SCH0006 06/03/1994 RHALIM  SCHED PHASE 1 - INITIAL COPYBOOK     SCH0006 
000700*                            STOPS-OUT WRITE LAYOUT (SC- FIELDS). SCH0006 
000800***************************************************************** SCH0006 
000900
001000     05  GTFSCOUT-RECORD              PIC X(0040).
001100
001200*****************************************************************
001300* I-O FORMAT: GTFSCOUTR
001400* FROM FILE   STOPS-OUT
001500* ONE SURVIVING STOP, AFTER excludeOutBoundStop AND THE OPTIONAL
001600* offsetCoordsInCollection PASS.
001700*****************************************************************
001800
001900     05  GTFSCOUTR  REDEFINES GTFSCOUT-RECORD.
002000         06  SC-STOP-ID                PIC X(20).
002100         06  SC-LON                    PIC S9(03)V9(06).
002200         06  SC-LAT                    PIC S9(03)V9(06).
002300         06  FILLER                    PIC X(02).
