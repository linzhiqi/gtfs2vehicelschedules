000100*****************************************************************
000200* GTFROUTE.cpybk
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* SCH0001 04/03/1994 RHALIM  SCHED PHASE 1 - INITIAL COPYBOOK     SCH0001 
000700*                            LIFTED OUT OF THE ROUTES-IN STAGING  SCH0001 
000800*                            EXTRACT LAYOUT SUPPLIED BY PLANNING. SCH0001 
000900***************************************************************** SCH0001 
001000
001100     05  GTFROUTE-RECORD              PIC X(0040).
001200
001300*****************************************************************
001400* I-O FORMAT: GTFROUTER
001500* FROM FILE   ROUTES-IN
001600* ONE ROUTE-LEVEL ENTRY LIFTED FROM THE AGENCY'S ROUTES TABLE.
001700* ONLY THE FIELDS THIS JOB ACTUALLY CONSUMES ARE CARRIED - THE
001800* FULL AGENCY EXTRACT HAS MANY MORE COLUMNS THAT SCHED DOES NOT
001900* NEED (LONG NAME, SHORT NAME, COLOUR, URL, AND SO ON).
002000*****************************************************************
002100
002200     05  GTFROUTER  REDEFINES GTFROUTE-RECORD.
002300         06  GTF-ROUTE-ID              PIC X(20).
002400*                                AGENCY-QUALIFIED ROUTE ID - KEY
002500         06  GTF-ROUTE-TYPE            PIC 9(01).
002600*                                0=TRAM 1=METRO 2=RAIL 3=BUS
002700*                                (4-7 ARE NOT SERVICED BY SCHED)
002800         06  FILLER                    PIC X(19).
