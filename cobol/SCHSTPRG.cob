000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHSTPRG.
000400 AUTHOR.         R HALIM.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   11 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - PURGE + REGROUP.
001000*              PASS 1 DROPS EVERY STOP-TIME WHOSE TRIP WAS NOT
001100*              MARKED USEFUL BY SCHUTRP. PASS 2 REFILES WHAT
001200*              SURVIVES UNDER ITS OWNING ROUTE AND TRIP, BUILDING
001300*              THE ROUTE -> TRIP -> STOP-TIME WORK HIERARCHY THE
001400*              REST OF THE SUITE RUNS AGAINST.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* SCH0107  21/01/2004  DWONG   - TKT-5301                         SCH0107 
001900*                              - REVIEWED FOR THE PLANNING DEPT'S SCH0107 
002000*                                calendar_dates OVERLAY FEED -    SCH0107 
002100*                                removeUselessStopTime AND        SCH0107 
002200*                                obtainTop2BottomStructure WORK   SCH0107 
002300*                                OFF THE EXPANDED TRIP LIST ONLY, SCH0107 
002400*                                NO CHANGE REQUIRED.              SCH0107 
002500*---------------------------------------------------------------- *       
002600* SCH0099  15/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002700*                              - REVIEWED, NO 2-DIGIT YEAR FIELDS SCH0099 
002800*                                IN THIS PROGRAM.                 SCH0099 
002900*---------------------------------------------------------------- *       
003000* SCH0067  11/02/1997  JTAY    - TKT-4890                         SCH0067 
003100*                              - B210 WAS SEARCHING THE WHOLE     SCH0067 
003200*                                ROUTE TABLE FOR EVERY STOP-TIME  -SCH0067
003300*                                REMEMBER THE LAST ROUTE/TRIP     SCH0067 
003400*                                FOUND SINCE THE INPUT IS IN      SCH0067 
003500*                                TRIP-ID ORDER, SKIP THE SEARCH   SCH0067 
003600*                                WHEN THE KEY HAS NOT CHANGED.    SCH0067 
003700*---------------------------------------------------------------- *       
003800* SCH0013  11/03/1994  RHALIM  - SCHED PHASE 1                    SCH0013 
003900*                              - INITIAL VERSION.                 SCH0013 
004000*---------------------------------------------------------------- *       
004100 EJECT
004200 ENVIRONMENT DIVISION.
004300*********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004800
004900 EJECT
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                    PIC X(24) VALUE
005500     "** PROGRAM SCHSTPRG  **".
005600
005700 01  WK-P-SWITCHES.
005800     05  WK-P-TRIP-FOUND-SW    PIC X(01) VALUE "N".
005900         88  WK-P-TRIP-FOUND           VALUE "Y".
006000     05  WK-P-ROUTE-FOUND-SW   PIC X(01) VALUE "N".
006100         88  WK-P-ROUTE-FOUND          VALUE "Y".
006200     05  WK-P-RTETRIP-FOUND-SW PIC X(01) VALUE "N".
006300         88  WK-P-RTETRIP-FOUND        VALUE "Y".
006400
006500 01  WK-P-LAST-TRIP-ID         PIC X(30) VALUE SPACES.
006600 01  WK-P-LAST-RTE-IDX         PIC 9(04) COMP VALUE ZERO.
006700 01  WK-P-LAST-RTET-IDX        PIC 9(04) COMP VALUE ZERO.
006800
006900 EJECT
007000 LINKAGE SECTION.
007100*****************
007200     COPY GTFPARM.
007300     COPY GTFWORK.
007400     COPY GTFCTL.
007500
007600 EJECT
007700 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
007800***********************************************************
007900 MAIN-MODULE.
008000     MOVE ZERO TO WK-CTL-STOPTIME-TOTAL WK-CTL-STOPTIME-KEPT
008100                   WK-CTL-STOPTIME-DROPPED.
008200     MOVE WK-RAW-ST-COUNT TO WK-CTL-STOPTIME-TOTAL.
008300
008400     IF WK-RAW-ST-COUNT > 0
008500         PERFORM A100-PURGE-STOPTIME-RTN
008600             VARYING RS-IDX FROM 1 BY 1
008700             UNTIL RS-IDX > WK-RAW-ST-COUNT
008800     END-IF.
008900
009000     MOVE ZERO TO WK-P-LAST-RTE-IDX WK-P-LAST-RTET-IDX.
009100     MOVE SPACES TO WK-P-LAST-TRIP-ID.
009200     IF WK-RAW-ST-COUNT > 0
009300         PERFORM B100-REGROUP-ONE-RTN
009400             VARYING RS-IDX FROM 1 BY 1
009500             UNTIL RS-IDX > WK-RAW-ST-COUNT
009600     END-IF.
009700
009800     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z099-END-PROGRAM-ROUTINE-EX.
010100     GOBACK.
010200
010300 EJECT
010400*---------------------------------------------------------------- *       
010500*  A100 - removeUselessStopTime. KEEP A STOP-TIME ONLY IF ITS
010600*  TRIP WAS MARKED USEFUL BY SCHUTRP.
010700*---------------------------------------------------------------- *       
010800 A100-PURGE-STOPTIME-RTN.
010900     SET WK-P-TRIP-FOUND-SW TO "N".
011000     SET RT-IDX TO 1.
011100     SEARCH WK-RAW-TRIP-ENTRY
011200         AT END
011300             DISPLAY "SCHSTPRG - NO TRIP FOR STOP-TIME "
011400                     WK-RS-TRIP-ID (RS-IDX)
011500         WHEN WK-RT-TRIP-ID (RT-IDX) = WK-RS-TRIP-ID (RS-IDX)
011600             SET WK-P-TRIP-FOUND TO TRUE
011700     END-SEARCH.
011800
011900     IF WK-P-TRIP-FOUND AND WK-RT-USEFUL (RT-IDX)
012000         SET WK-RS-KEEP (RS-IDX) TO TRUE
012100         ADD 1 TO WK-CTL-STOPTIME-KEPT
012200     ELSE
012300         ADD 1 TO WK-CTL-STOPTIME-DROPPED
012400     END-IF.
012500
012600 EJECT
012700*---------------------------------------------------------------- *       
012800*  B100 - obtainTop2BottomStructure. REFILE EACH SURVIVING
012900*  STOP-TIME UNDER ITS OWNING ROUTE AND TRIP, IN FILE ORDER.
013000*  THE INPUT RUNS IN ST-TRIP-ID ORDER SO WE ONLY RE-SEARCH WHEN
013100*  THE TRIP ID CHANGES (SEE SCH0067).
013200*---------------------------------------------------------------- *       
013300 B100-REGROUP-ONE-RTN.
013400     IF NOT WK-RS-KEEP (RS-IDX)
013500         GO TO B100-REGROUP-ONE-EX
013600     END-IF.
013700
013800     IF WK-RS-TRIP-ID (RS-IDX) = WK-P-LAST-TRIP-ID
013900         SET RTE-IDX  TO WK-P-LAST-RTE-IDX
014000         SET RTET-IDX TO WK-P-LAST-RTET-IDX
014100     ELSE
014200         PERFORM B200-FIND-TRIP-ROUTE-RTN
014300         PERFORM B300-FIND-OR-ADD-TRIP-RTN
014400         MOVE WK-RS-TRIP-ID (RS-IDX) TO WK-P-LAST-TRIP-ID
014500         SET WK-P-LAST-RTE-IDX  TO RTE-IDX
014600         SET WK-P-LAST-RTET-IDX TO RTET-IDX
014700     END-IF.
014800
014900     SET RTETS-IDX TO WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX).
015000     SET RTETS-IDX UP BY 1.
015100     SET WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX) TO RTETS-IDX.
015200     MOVE WK-RS-STOP-ID (RS-IDX) TO
015300         WK-RTS-STOP-ID (RTE-IDX RTET-IDX RTETS-IDX).
015400     MOVE WK-RS-SEQUENCE (RS-IDX) TO
015500         WK-RTS-SEQUENCE (RTE-IDX RTET-IDX RTETS-IDX).
015600     MOVE WK-RS-ARR-TIME (RS-IDX) TO
015700         WK-RTS-ARR-TIME (RTE-IDX RTET-IDX RTETS-IDX).
015800     MOVE WK-RS-DEP-TIME (RS-IDX) TO
015900         WK-RTS-DEP-TIME (RTE-IDX RTET-IDX RTETS-IDX).
016000 B100-REGROUP-ONE-EX.
016100     EXIT.
016200
016300*---------------------------------------------------------------- *       
016400*  B200 - TRIP-ID -> TRIP TABLE -> ROUTE-ID -> ROUTE TABLE INDEX
016500*---------------------------------------------------------------- *       
016600 B200-FIND-TRIP-ROUTE-RTN.
016700     SET WK-P-TRIP-FOUND-SW TO "N".
016800     SET RT-IDX TO 1.
016900     SEARCH WK-RAW-TRIP-ENTRY
017000         AT END
017100             DISPLAY "SCHSTPRG - TRIP VANISHED "
017200                     WK-RS-TRIP-ID (RS-IDX)
017300         WHEN WK-RT-TRIP-ID (RT-IDX) = WK-RS-TRIP-ID (RS-IDX)
017400             SET WK-P-TRIP-FOUND TO TRUE
017500     END-SEARCH.
017600
017700     SET WK-P-ROUTE-FOUND-SW TO "N".
017800     SET RTE-IDX TO 1.
017900     SEARCH WK-RTE-ENTRY
018000         AT END
018100             DISPLAY "SCHSTPRG - ROUTE VANISHED "
018200                     WK-RT-ROUTE-ID (RT-IDX)
018300         WHEN WK-RTE-ROUTE-ID (RTE-IDX) = WK-RT-ROUTE-ID (RT-IDX)
018400             SET WK-P-ROUTE-FOUND TO TRUE
018500     END-SEARCH.
018600
018700*---------------------------------------------------------------- *       
018800*  B300 - FIND THIS TRIP UNDER THE ROUTE, OR OPEN A NEW ONE
018900*---------------------------------------------------------------- *       
019000 B300-FIND-OR-ADD-TRIP-RTN.
019100     SET WK-P-RTETRIP-FOUND-SW TO "N".
019200     IF WK-RTE-TRIP-COUNT (RTE-IDX) > 0
019300         SET RTET-IDX TO 1
019400         SEARCH WK-RTE-TRIP-ENTRY
019500             AT END
019600                 CONTINUE
019700             WHEN WK-RTT-TRIP-ID (RTE-IDX RTET-IDX) =
019800                     WK-RS-TRIP-ID (RS-IDX)
019900                 SET WK-P-RTETRIP-FOUND TO TRUE
020000         END-SEARCH
020100     END-IF.
020200
020300     IF NOT WK-P-RTETRIP-FOUND
020400         SET RTET-IDX TO WK-RTE-TRIP-COUNT (RTE-IDX)
020500         SET RTET-IDX UP BY 1
020600         SET WK-RTE-TRIP-COUNT (RTE-IDX) TO RTET-IDX
020700         MOVE WK-RS-TRIP-ID (RS-IDX) TO
020800             WK-RTT-TRIP-ID (RTE-IDX RTET-IDX)
020900         MOVE ZERO TO WK-RTT-STOPTIME-COUNT (RTE-IDX RTET-IDX)
021000         MOVE ZERO TO WK-RTT-START-TIME (RTE-IDX RTET-IDX)
021100         MOVE ZERO TO WK-RTT-END-TIME (RTE-IDX RTET-IDX)
021200     END-IF.
021300
021400 EJECT
021500*---------------------------------------------------------------- *       
021600*  Z900 - REPORT (SEE REPORTS)
021700*---------------------------------------------------------------- *       
021800 Z900-REPORT-TOTALS-RTN.
021900     DISPLAY "SCHSTPRG - STOPTIME KEPT/DROPPED/TOTAL "
022000             WK-CTL-STOPTIME-KEPT "/" WK-CTL-STOPTIME-DROPPED
022100             "/" WK-CTL-STOPTIME-TOTAL.
022200 Z900-REPORT-TOTALS-EX.
022300     EXIT.
022400
022500 EJECT
022600*---------------------------------------------------------------- *       
022700 Z000-END-PROGRAM-ROUTINE.
022800*---------------------------------------------------------------- *       
022900     CONTINUE.
023000*---------------------------------------------------------------- *       
023100 Z099-END-PROGRAM-ROUTINE-EX.
023200*---------------------------------------------------------------- *       
023300     EXIT.
023400
023500***************************************************************** *       
023600*************** END OF PROGRAM SOURCE - SCHSTPRG ****************
023700***************************************************************** *       
