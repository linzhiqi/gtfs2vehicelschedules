000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     SCHUTRP.
000400 AUTHOR.         R HALIM.
000500 INSTALLATION.   METROLINE TRANSIT AUTHORITY - IS DIVISION.
000600 DATE-WRITTEN.   10 MAR 1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SCHED SUITE - OBTAIN USEFUL TRIPS.
001000*              FOR EACH ROUTE OF A WANTED TRANSPORT TYPE, WALK
001100*              ITS TRIPS AND CLAIM ONE TRIP PER WEEKDAY SLOT;
001200*              LATER TRIPS SHARING THE FIRST CLAIMANT'S CALENDAR
001300*              SIGNATURE ARE ALSO KEPT, A DIFFERENT SIGNATURE ON
001400*              AN ALREADY-CLAIMED SLOT IS DROPPED.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* SCH0105  02/10/2003  MTAN    - TKT-5240                         SCH0105 
001900*                              - REVIEWED AFTER PLANNING'S SWITCH SCH0105 
002000*                                TO THE GTFS CALENDAR_DATES       SCH0105 
002100*                                OVERLAY FEED - WK-RAW-CAL-ENTRY  SCH0105 
002200*                                IS BUILT EXPANDED BY THE TIME IT SCH0105 
002300*                                REACHES THIS PROGRAM, NO CHANGE  SCH0105 
002400*                                REQUIRED HERE.                   SCH0105 
002500*---------------------------------------------------------------- *       
002600* SCH0099  14/11/1998  RHALIM  - Y2K REMEDIATION                  SCH0099 
002700*                              - NO 2-DIGIT YEAR FIELDS IN THIS   SCH0099 
002800*                                PROGRAM, REVIEWED AND CLOSED     SCH0099 
002900*                                WITH NO CHANGE REQUIRED.         SCH0099 
003000*---------------------------------------------------------------- *       
003100* SCH0062  19/08/1996  SKUMAR  - TKT-4711                         SCH0062 
003200*                              - ROUTE-TYPE 4-7 (FERRY/CABLE/     SCH0062 
003300*                                GONDOLA/FUNICULAR) WERE SLIPPING SCH0062 
003400*                                THROUGH THE FILTER - TIGHTENED   SCH0062 
003500*                                B110 TO THE FOUR WANTED TYPES.   SCH0062 
003600*---------------------------------------------------------------- *       
003700* SCH0011  10/03/1994  RHALIM  - SCHED PHASE 1                    SCH0011 
003800*                              - INITIAL VERSION.                 SCH0011 
003900*---------------------------------------------------------------- *       
004000 EJECT
004100 ENVIRONMENT DIVISION.
004200*********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
004700                   CLASS WEEKDAY-DIGIT IS "1" THRU "7".
004800
004900 EJECT
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                    PIC X(24) VALUE
005500     "** PROGRAM SCHUTRP   **".
005600
005700 01  WK-U-SWITCHES.
005800     05  WK-U-CAL-FOUND-SW     PIC X(01) VALUE "N".
005900         88  WK-U-CAL-FOUND            VALUE "Y".
006000         88  WK-U-CAL-NOT-FOUND        VALUE "N".
006100
006200 01  WK-U-THIS-SIGNATURE       PIC 9(16) COMP-3 VALUE ZERO.
006300 01  WK-U-WEEKDAY-TALLY        PIC 9(01) COMP VALUE ZERO.
006400
006500 EJECT
006600 LINKAGE SECTION.
006700*****************
006800     COPY GTFPARM.
006900     COPY GTFWORK.
007000     COPY GTFCTL.
007100
007200 EJECT
007300 PROCEDURE DIVISION USING WK-GTFPARM WK-GTFWORK WK-GTFCTL.
007400***********************************************************
007500 MAIN-MODULE.
007600     MOVE ZERO TO WK-CTL-ROUTE-TOTAL WK-CTL-ROUTE-KEPT
007700                   WK-CTL-TRIP-TOTAL WK-CTL-TRIP-KEPT.
007800     MOVE WK-RAW-ROUTE-COUNT TO WK-CTL-ROUTE-TOTAL.
007900     MOVE WK-RAW-TRIP-COUNT  TO WK-CTL-TRIP-TOTAL.
008000     MOVE ZERO TO WK-RTE-COUNT.
008100     IF WK-RAW-ROUTE-COUNT > 0
008200         PERFORM B100-SCAN-ROUTES-RTN
008300             VARYING RR-IDX FROM 1 BY 1
008400             UNTIL RR-IDX > WK-RAW-ROUTE-COUNT
008500     END-IF.
008600     PERFORM Z900-REPORT-TOTALS-RTN THRU Z900-REPORT-TOTALS-EX.
008700     PERFORM Z000-END-PROGRAM-ROUTINE
008800        THRU Z099-END-PROGRAM-ROUTINE-EX.
008900     GOBACK.
009000
009100 EJECT
009200*---------------------------------------------------------------- *       
009300*  B100 - ONE ROUTE. ONLY ROUTE-TYPE 0-3 (TRAM/METRO/RAIL/BUS)
009400*  QUALIFY. QUALIFYING ROUTES GET THE NEXT DENSE ID, IN
009500*  FIRST-QUALIFYING ORDER, STARTING AT ZERO.
009600*---------------------------------------------------------------- *       
009700 B100-SCAN-ROUTES-RTN.
009800     IF WK-RR-ROUTE-TYPE (RR-IDX) > 3
009900         GO TO B199-SCAN-ROUTES-EX
010000     END-IF.
010100     SET WK-RR-QUALIFIES (RR-IDX) TO TRUE.
010200     SET RTE-IDX TO WK-RTE-COUNT.
010300     SET RTE-IDX UP BY 1.
010400     SET WK-RTE-COUNT TO RTE-IDX.
010500     MOVE WK-CTL-ROUTE-KEPT TO WK-RR-DENSE-ID (RR-IDX).
010600     ADD 1 TO WK-CTL-ROUTE-KEPT.
010700     MOVE WK-RR-ROUTE-ID (RR-IDX)   TO WK-RTE-ROUTE-ID (RTE-IDX).
010800     MOVE WK-RR-DENSE-ID (RR-IDX)   TO WK-RTE-DENSE-ID (RTE-IDX).
010900     MOVE WK-RR-ROUTE-TYPE (RR-IDX)
011000         TO WK-RTE-ROUTE-TYPE (RTE-IDX).
011100     MOVE ZERO TO WK-RTE-STOP-COUNT (RTE-IDX).
011200     MOVE ZERO TO WK-RTE-TRIP-COUNT (RTE-IDX).
011300     MOVE ZERO TO WK-RTE-VEHICLE-COUNT (RTE-IDX).
011400
011500     IF WK-RAW-TRIP-COUNT > 0
011600         PERFORM C100-SCAN-TRIPS-RTN
011700             VARYING RT-IDX FROM 1 BY 1
011800             UNTIL RT-IDX > WK-RAW-TRIP-COUNT
011900     END-IF.
012000 B199-SCAN-ROUTES-EX.
012100     EXIT.
012200
012300 EJECT
012400*---------------------------------------------------------------- *       
012500*  C100 - ONE TRIP. SKIP IF IT DOES NOT BELONG TO THE ROUTE NOW
012600*  BEING SCANNED. LOOK UP THE TRIP'S CALENDAR, THEN TRY TO CLAIM
012700*  EACH WEEKDAY IT IS FLAGGED FOR.
012800*---------------------------------------------------------------- *       
012900 C100-SCAN-TRIPS-RTN.
013000     IF WK-RT-ROUTE-ID (RT-IDX) NOT = WK-RR-ROUTE-ID (RR-IDX)
013100         GO TO C199-SCAN-TRIPS-EX
013200     END-IF.
013300
013400     SET WK-U-CAL-NOT-FOUND TO TRUE.
013500     SET RC-IDX TO 1.
013600     SEARCH WK-RAW-CAL-ENTRY
013700         AT END
013800             DISPLAY "SCHUTRP - NO CALENDAR FOR SERVICE-ID "
013900                     WK-RT-SERVICE-ID (RT-IDX)
014000         WHEN WK-RC-SERVICE-ID (RC-IDX) =
014100                 WK-RT-SERVICE-ID (RT-IDX)
014200             SET WK-U-CAL-FOUND TO TRUE
014300     END-SEARCH.
014400     IF WK-U-CAL-NOT-FOUND
014500         GO TO C199-SCAN-TRIPS-EX
014600     END-IF.
014700
014800     MOVE WK-RC-SIGNATURE (RC-IDX) TO WK-U-THIS-SIGNATURE.
014900     PERFORM D100-CLAIM-WEEKDAY-RTN
015000         VARYING WK-WEEKDAY-SUB FROM 1 BY 1
015100         UNTIL WK-WEEKDAY-SUB > 7.
015200
015300     IF WK-RT-USEFUL (RT-IDX)
015400         ADD 1 TO WK-CTL-TRIP-KEPT
015500     END-IF.
015600 C199-SCAN-TRIPS-EX.
015700     EXIT.
015800
015900 EJECT
016000*---------------------------------------------------------------- *       
016100*  D100 - ONE WEEKDAY SLOT FOR THE CURRENT ROUTE/TRIP PAIR.
016200*  SEE BUSINESS RULE "obtainUsefulTrips" - FIRST CLAIMANT WINS,
016300*  MATCHING SIGNATURE ALSO KEPT, MISMATCHED SIGNATURE DROPPED.
016400*---------------------------------------------------------------- *       
016500 D100-CLAIM-WEEKDAY-RTN.
016600     IF WK-RC-DAY-FLAG (RC-IDX WK-WEEKDAY-SUB) NOT = 1
016700         GO TO D100-CLAIM-WEEKDAY-EX
016800     END-IF.
016900
017000     IF NOT WK-RR-CLAIMED (RR-IDX WK-WEEKDAY-SUB)
017100         SET WK-RR-CLAIMED (RR-IDX WK-WEEKDAY-SUB) TO TRUE
017200         MOVE WK-U-THIS-SIGNATURE TO
017300             WK-RR-CLAIM-SIGNATURE (RR-IDX WK-WEEKDAY-SUB)
017400         SET WK-RT-USEFUL (RT-IDX) TO TRUE
017500     ELSE
017600         IF WK-RR-CLAIM-SIGNATURE (RR-IDX WK-WEEKDAY-SUB) =
017700                 WK-U-THIS-SIGNATURE
017800             SET WK-RT-USEFUL (RT-IDX) TO TRUE
017900         END-IF
018000     END-IF.
018100 D100-CLAIM-WEEKDAY-EX.
018200     EXIT.
018300
018400 EJECT
018500*---------------------------------------------------------------- *       
018600*  Z900 - REPORT (SEE REPORTS): KEPT/TOTAL ROUTE AND TRIP COUNTS
018700*---------------------------------------------------------------- *       
018800 Z900-REPORT-TOTALS-RTN.
018900     DISPLAY "SCHUTRP - ROUTE KEPT/TOTAL " WK-CTL-ROUTE-KEPT
019000             "/" WK-CTL-ROUTE-TOTAL.
019100     DISPLAY "SCHUTRP - TRIP  KEPT/TOTAL " WK-CTL-TRIP-KEPT
019200             "/" WK-CTL-TRIP-TOTAL.
019300 Z900-REPORT-TOTALS-EX.
019400     EXIT.
019500
019600 EJECT
019700*---------------------------------------------------------------- *       
019800 Z000-END-PROGRAM-ROUTINE.
019900*---------------------------------------------------------------- *       
020000     CONTINUE.
020100*---------------------------------------------------------------- *       
020200 Z099-END-PROGRAM-ROUTINE-EX.
020300*---------------------------------------------------------------- *       
020400     EXIT.
020500
020600***************************************************************** *       
020700*************** END OF PROGRAM SOURCE - SCHUTRP *****************
020800***************************************************************** *       
